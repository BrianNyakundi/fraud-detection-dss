000100*========================== FRDSYS ===============================*
000200* FRDMRCH - trusted merchant name table.
000300*
000400* Rule R5 (merchant risk) matches the transaction merchant name
000500* against this list of well-known national retailers, and scores
000600* the match as low risk.  A merchant name that merely contains
000700* one of these as a substring counts as a match, the same way a
000800* statement-descriptor search would.
000900*
001000* Date        Programmer      Description
001100* ----        ----------      -----------
001200* 1989-04-07  R HUTCHENS      First release.
001300*==================================================================*
001400
001500 01  TRUSTED-MERCHANTS.
001600     05  TRUSTED-MERCHANT-CNT
001700                             PIC S9(4)  COMP VALUE 6.
001800     05  TRUSTED-MERCHANT-OCCS.
001900         10  FILLER          PIC X(20)       VALUE 'AMAZON'.
002000         10  FILLER          PIC 9(02)       VALUE 06.
002100         10  FILLER          PIC X(20)       VALUE 'WALMART'.
002200         10  FILLER          PIC 9(02)       VALUE 07.
002300         10  FILLER          PIC X(20)       VALUE 'TARGET'.
002400         10  FILLER          PIC 9(02)       VALUE 06.
002500         10  FILLER          PIC X(20)       VALUE 'BEST BUY'.
002600         10  FILLER          PIC 9(02)       VALUE 08.
002700         10  FILLER          PIC X(20)       VALUE 'APPLE'.
002800         10  FILLER          PIC 9(02)       VALUE 05.
002900         10  FILLER          PIC X(20)       VALUE 'GOOGLE'.
003000         10  FILLER          PIC 9(02)       VALUE 06.
003100     05  FILLER REDEFINES TRUSTED-MERCHANT-OCCS.
003200         10  FILLER                          OCCURS 6
003300                                             INDEXED TM-DX.
003400             15  TRUSTED-MERCHANT
003500                             PIC X(20).
003600             15  TRUSTED-MERCHANT-LEN
003700                             PIC 9(02).
