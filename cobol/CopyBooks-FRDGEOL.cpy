000100*========================== FRDSYS ===============================*
000200* FRDGEOL - LINKAGE parameter body for CALL 'FRDGEOD'.
000300*
000400* Great-circle distance helper - given two lat/lng points it
000500* hands back the distance between them in kilometres, one
000600* decimal place.  Exposed so any rule that needs a distance
000700* check can get at it without every program re-deriving the
000800* Haversine formula for itself.
000900*
001000* Date        Programmer      Description
001100* ----        ----------      -----------
001200* 1989-04-06  R HUTCHENS      First release.
001300*==================================================================*
001400
001500     05  GD-LAT-1            PIC S9(3)V9(4).
001600     05  GD-LNG-1            PIC S9(3)V9(4).
001700     05  GD-LAT-2            PIC S9(3)V9(4).
001800     05  GD-LNG-2            PIC S9(3)V9(4).
001900     05  GD-DISTANCE-KM      PIC S9(5)V9(1).
