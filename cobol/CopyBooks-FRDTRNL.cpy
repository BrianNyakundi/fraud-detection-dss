000100*========================== FRDSYS ===============================*
000200* FRDTRNL - TRANSACTIONS file record body.
000300*
000400* One TRANS-REC per card/payment transaction submitted to the
000500* overnight fraud screening run.  Wrapped as "01 TRANS-REC."
000600* under FD TRANS-FILE in FRDBATCH.
000700*
000800* Date        Programmer      Description
000900* ----        ----------      -----------
001000* 1989-04-02  R HUTCHENS      First release.
001100*==================================================================*
001200
001300     05  TXN-ID              PIC X(20).
001400     05  TXN-USER-ID         PIC X(10).
001500     05  TXN-AMOUNT          PIC S9(7)V99.
001600     05  TXN-MERCHANT        PIC X(20).
001700     05  TXN-COUNTRY         PIC X(15).
001800     05  TXN-CITY            PIC X(15).
001900     05  TXN-LAT             PIC S9(3)V9(4).
002000     05  TXN-LNG             PIC S9(3)V9(4).
002100     05  TXN-DATE            PIC 9(08).
002200     05  TXN-HOUR            PIC 9(02).
002300     05  TXN-PAY-METHOD      PIC X(15).
002400     05  FILLER              PIC X(04).
