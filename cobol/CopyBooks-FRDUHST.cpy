000100*========================== FRDSYS ===============================*
000200* FRDUHST - per-user HISTORY subset table body.
000300*
000400* FRDBATCH collects the current transaction's own history rows
000500* out of WS-HIST-TABLE into one of these before CALLing FRDDET
000600* and RSKANL, so each rule only ever walks the handful of rows
000700* that belong to the account holder being scored rather than
000800* the whole nightly extract.  Shared unchanged between
000900* FRDBATCH's WORKING-STORAGE copy and the LINKAGE SECTION of
001000* FRDDET and RSKANL so the group passed BY REFERENCE on the
001100* CALL lines up field for field on both ends.
001200*
001300* Date        Programmer      Description
001400* ----        ----------      -----------
001500* 1989-04-03  R HUTCHENS      First release.
001600*==================================================================*
001700
001800     05  FR-USER-HIST-CNT    PIC S9(4)  COMP.
001900     05  FR-USER-HIST-OCCS.
002000         10  FILLER                      OCCURS 500
002100                                         INDEXED FR-UH-DX.
002200             15  FR-UH-AMOUNT
002300                             PIC S9(7)V99.
002400             15  FR-UH-COUNTRY
002500                             PIC X(15).
002600             15  FR-UH-CITY  PIC X(15).
002700             15  FR-UH-HOUR  PIC 9(02).
002800             15  FR-UH-AGE-DAYS
002900                             PIC 9(03).
003000             15  FR-UH-AGE-HOURS
003100                             PIC 9(05).
