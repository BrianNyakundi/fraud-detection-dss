000100*========================== FRDSYS ===============================*
000200* FRDHTBL - in-memory HISTORY table body.
000300*
000400* HISTORY has no keyed access of its own (indexed organisation
000500* is not available on this box for a file this size), so
000600* FRDBATCH loads the whole sorted extract into this table once
000700* at start-up and SEARCH ALLs it by user id for every
000800* transaction read thereafter.  The table must be loaded in the
000900* same ascending HST-USER-ID order the extract is sorted in, or
001000* the SEARCH ALL will not find matches reliably.
001100*
001200* Date        Programmer      Description
001300* ----        ----------      -----------
001400* 1989-04-03  R HUTCHENS      First release.
001500* 1991-11-19  J PELLOT        Raised OCCURS from 8000 to 20000 -
001600*                             card volume outgrew the old table
001700*                             (ticket FRD-0114).
001800*==================================================================*
001900
002000     05  WS-HIST-CNT         PIC S9(5)  COMP.
002100     05  WS-HIST-OCCS.
002200         10  WS-HIST-ENTRY               OCCURS 20000
002300                               ASCENDING KEY WS-HT-USER-ID
002400                                        INDEXED WS-HT-DX.
002500             15  WS-HT-USER-ID
002600                             PIC X(10).
002700             15  WS-HT-AMOUNT
002800                             PIC S9(7)V99.
002900             15  WS-HT-COUNTRY
003000                             PIC X(15).
003100             15  WS-HT-CITY  PIC X(15).
003200             15  WS-HT-HOUR  PIC 9(02).
003300             15  WS-HT-AGE-DAYS
003400                             PIC 9(03).
003500             15  WS-HT-AGE-HOURS
003600                             PIC 9(05).
