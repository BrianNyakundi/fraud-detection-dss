000100*========================== FRDSYS ===============================*
000200* FRDGEOC - geographic risk word tables.
000300*
000400* Component G (geographic) of the weighted risk score checks the
000500* transaction country against two lists: countries that are
000600* themselves high fraud-loss countries, and words that mean the
000700* true origin is being hidden (anonymising proxy/relay traffic or
000800* an unresolved lookup) rather than naming an actual country.
000900* Either list match is a substring match, not an exact compare.
001000*
001100* Date        Programmer      Description
001200* ----        ----------      -----------
001300* 1989-04-07  R HUTCHENS      First release.
001400*==================================================================*
001500
001600 01  HIGH-RISK-COUNTRIES.
001700     05  HIGH-RISK-COUNTRY-CNT
001800                             PIC S9(4)  COMP VALUE 5.
001900     05  HIGH-RISK-COUNTRY-OCCS.
002000         10  FILLER          PIC X(15)       VALUE 'NIGERIA'.
002100         10  FILLER          PIC 9(02)       VALUE 07.
002200         10  FILLER          PIC X(15)       VALUE 'RUSSIA'.
002300         10  FILLER          PIC 9(02)       VALUE 06.
002400         10  FILLER          PIC X(15)       VALUE 'CHINA'.
002500         10  FILLER          PIC 9(02)       VALUE 05.
002600         10  FILLER          PIC X(15)       VALUE 'IRAN'.
002700         10  FILLER          PIC 9(02)       VALUE 04.
002800         10  FILLER          PIC X(15)       VALUE 'NORTH KOREA'.
002900         10  FILLER          PIC 9(02)       VALUE 11.
003000     05  FILLER REDEFINES HIGH-RISK-COUNTRY-OCCS.
003100         10  FILLER                          OCCURS 5
003200                                             INDEXED HC-DX.
003300             15  HIGH-RISK-COUNTRY
003400                             PIC X(15).
003500             15  HIGH-RISK-COUNTRY-LEN
003600                             PIC 9(02).
003700
003800 01  SUSPECT-COUNTRY-WORDS.
003900     05  SUSPECT-COUNTRY-WORD-CNT
004000                             PIC S9(4)  COMP VALUE 3.
004100     05  SUSPECT-COUNTRY-WORD-OCCS.
004200         10  FILLER          PIC X(15)       VALUE 'UNKNOWN'.
004300         10  FILLER          PIC 9(02)       VALUE 07.
004400         10  FILLER          PIC X(15)       VALUE 'TOR'.
004500         10  FILLER          PIC 9(02)       VALUE 03.
004600         10  FILLER          PIC X(15)       VALUE 'PROXY'.
004700         10  FILLER          PIC 9(02)       VALUE 05.
004800     05  FILLER REDEFINES SUSPECT-COUNTRY-WORD-OCCS.
004900         10  FILLER                          OCCURS 3
005000                                             INDEXED SC-DX.
005100             15  SUSPECT-COUNTRY-WORD
005200                             PIC X(15).
005300             15  SUSPECT-COUNTRY-WORD-LEN
005400                             PIC 9(02).
