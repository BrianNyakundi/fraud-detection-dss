000100*========================== FRDSYS ===============================*
000200* RSKANL - weighted risk analyzer, five-component risk score.
000300*
000400* Produces a single weighted RISK SCORE independent of FRDDET's
000500* confidence score, using a different view of the same account
000600* history: velocity (how often), geographic (where), amount
000700* deviation (how much), time pattern (when), and payment method
000800* (how).  The five components are combined
000900*
001000*     RISK = MIN(0.25V + 0.20G + 0.30A + 0.15T + 0.10D, 1.000)
001100*
001200* FRDBATCH moves the transaction fields and the account holder's
001300* RK-USER-HIST-AREA subset into L-PARAMETER before every CALL.
001400*
001500* Date        Programmer      Description
001600* ----        ----------      -----------
001700* 1989-04-05  R A HUTCHENS    First release - V, G and D only.
001800* 1989-04-19  R A HUTCHENS    Added A (amount deviation) and T
001900*                             (time pattern); risk score now the
002000*                             full five-weight blend.
002100* 1990-02-22  J PELLOT        G component changed from an exact
002200*                             country compare to a contains
002300*                             match against the two word tables -
002400*                             "RUSSIAN FED" was scoring as 0.2.
002500* 1991-11-19  J PELLOT        Re-keyed RK-USER-HIST-AREA against
002600*                             the FRD-0114 volume release; no
002700*                             weight or threshold changed.
002800* 1992-08-03  M KOWALCZYK     A component: population std-dev
002900*                             switched to the same routine
003000*                             FRDDET uses for R1, for consistent
003100*                             rounding between the two scores.
003200* 1993-06-08  M KOWALCZYK     Added SUB-1000 compiled-on banner
003300*                             to match the rest of the suite.
003400* 1995-04-17  S BRIGHT        T component: "fewer than 5 rows"
003500*                             guard added - frequency was
003600*                             dividing by a zero row count on a
003700*                             brand-new account.
003800* 1996-11-02  S BRIGHT        D component: added explicit 0.5
003900*                             default for pay methods outside
004000*                             the six the business recognises,
004100*                             rather than falling through to V.
004200* 1998-11-03  D NASH          Y2K date window compliance review -
004300*                             this program carries no date or
004400*                             2-digit year fields of its own; the
004500*                             HST-AGE-DAYS/HST-AGE-HOURS ageing
004600*                             is computed upstream by FRDBATCH.
004700*                             No change required (ticket
004800*                             CG-1998-114).
004900* 1999-07-21  D NASH          Style pass - aligned PROCEDURE
005000*                             DIVISION paragraph headers with the
005100*                             suite-wide column standard.
005200* 2000-01-11  D NASH          RISK score cap at 1.000 confirmed
005300*                             present and correct after the Y2K
005400*                             review raised a question about it;
005500*                             no change (ticket CG-2000-006).
005600*==================================================================*
005700
005800 IDENTIFICATION DIVISION.
005900*========================
006000
006100 PROGRAM-ID.             RSKANL.
006200 AUTHOR.                 R A HUTCHENS.
006300 INSTALLATION.           CARDGUARD SYSTEMS.
006400 DATE-WRITTEN.           1989-04-05.
006500 DATE-COMPILED.
006600 SECURITY.               CONFIDENTIAL.
006700
006800 ENVIRONMENT DIVISION.
006900*=====================
007000
007100 CONFIGURATION SECTION.
007200*----------------------
007300
007400 SOURCE-COMPUTER.
007500     IBM-Z15.
007600
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900
008000 INPUT-OUTPUT SECTION.
008100*---------------------
008200
008300 FILE-CONTROL.
008400/
008500 DATA DIVISION.
008600*==============
008700
008800 FILE SECTION.
008900*-------------
009000
009100 WORKING-STORAGE SECTION.
009200*------------------------
009300
009400 COPY FRDWRKW.
009500
009600 COPY FRDGEOC.
009700
009800 01  W-ROW-CNT               PIC S9(04) COMP.
009900 01  W-ROW-CNT-1HR           PIC S9(04) COMP.
010000 01  W-ROW-CNT-24HR          PIC S9(04) COMP.
010100 01  W-ROW-CNT-SAME-HOUR     PIC S9(04) COMP.
010200
010300 01  W-SUM-AMOUNT            PIC S9(9)V99
010400                                        COMP.
010500 01  W-MEAN-AMOUNT           PIC S9(7)V9(4)
010600                                        COMP.
010700 01  W-VARIANCE-SUM          PIC S9(11)V9(4)
010800                                        COMP.
010900 01  W-VARIANCE              PIC S9(9)V9(4)
011000                                        COMP.
011100 01  W-STD-DEV               PIC S9(7)V9(4)
011200                                        COMP.
011300 01  W-DIFF-AMOUNT           PIC S9(7)V9(4)
011400                                        COMP.
011500 01  W-Z-SCORE               PIC S9(5)V9(4)
011600                                        COMP.
011700
011800 01  W-BASE-TIME-RISK        PIC 9V999.
011900 01  W-FREQUENCY             PIC S9(1)V9(4)
012000                                        COMP.
012100
012200*    Display breakdown of the final weighted risk score, used
012300*    only by the D-line diagnostic DISPLAY below - not
012400*    referenced by the scoring arithmetic.
012500 01  W-RISK-DISPLAY          PIC 9V999.
012600 01  W-RISK-PARTS REDEFINES W-RISK-DISPLAY.
012700     05  W-RISK-WHOLE        PIC 9.
012800     05  W-RISK-THOU         PIC 9(03).
012900
013000*    Same breakdown for the A component's mean, shown alongside
013100*    the risk score on the diagnostic line.
013200 01  W-MEAN-DISPLAY          PIC S9(7)V99.
013300 01  W-MEAN-PARTS REDEFINES W-MEAN-DISPLAY.
013400     05  W-MEAN-WHOLE        PIC S9(7).
013500     05  W-MEAN-CENTS        PIC 9(02).
013600
013700*    Generic "does the haystack contain this needle" scan, used
013800*    by G against the two country-word tables; the needle length
013900*    rides along with each table entry since the entries are
014000*    blank-padded to a common width.
014100 01  W-SUBSTR-HAYSTACK       PIC X(20).
014200 01  W-SUBSTR-NEEDLE         PIC X(20).
014300 01  W-SUBSTR-NEEDLE-LEN     PIC 9(02)  COMP.
014400 01  W-SUBSTR-POS            PIC 9(02)  COMP.
014500 01  W-SUBSTR-FOUND-SW       PIC X(01)       VALUE 'N'.
014600     88  SUBSTR-WAS-FOUND                    VALUE 'Y'.
014700     88  SUBSTR-NOT-FOUND                    VALUE 'N'.
014800/
014900 LINKAGE SECTION.
015000*----------------
015100
015200 01  L-PARAMETER.            COPY FRDRSKL.
015300/
015400 PROCEDURE DIVISION USING L-PARAMETER.
015500*==================
015600
015700 MAIN.
015800*-----
015900
016000     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
016100
016200     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
016300     .
016400 MAIN-EXIT.
016500     GOBACK.
016600/
016700 SUB-1000-START-UP.
016800*------------------
016900
017000     IF      W-NOT-FIRST-CALL
017100         GO TO SUB-1000-EXIT
017200     END-IF
017300
017400     SET  W-NOT-FIRST-CALL   TO TRUE
017500     MOVE FUNCTION WHEN-COMPILED
017600                             TO W-COMPILED-DATE
017700
017800     DISPLAY 'RSKANL   compiled on '
017900         W-COMPILED-DATE-YYYY '/'
018000         W-COMPILED-DATE-MM   '/'
018100         W-COMPILED-DATE-DD   ' at '
018200         W-COMPILED-TIME-HH   ':'
018300         W-COMPILED-TIME-MM   ':'
018400         W-COMPILED-TIME-SS
018500     .
018600 SUB-1000-EXIT.
018700     EXIT.
018800/
018900 SUB-2000-PROCESS.
019000*-----------------
019100
019200     MOVE 0                  TO RK-COMP-V  RK-COMP-G
019300                                RK-COMP-A  RK-COMP-T
019400                                RK-COMP-D  RK-RISK-SCORE
019500
019600     PERFORM SUB-2100-COMP-V-VELOCITY   THRU SUB-2100-EXIT
019700     PERFORM SUB-2200-COMP-G-GEOGRAPHIC THRU SUB-2200-EXIT
019800     PERFORM SUB-2300-COMP-A-AMOUNT-DEV THRU SUB-2300-EXIT
019900     PERFORM SUB-2400-COMP-T-TIME-PATTERN
020000                                         THRU SUB-2400-EXIT
020100     PERFORM SUB-2500-COMP-D-PAY-METHOD THRU SUB-2500-EXIT
020200     PERFORM SUB-2600-COMPUTE-RISK-SCORE
020300                                         THRU SUB-2600-EXIT
020400     .
020500 SUB-2000-EXIT.
020600     EXIT.
020700/
020800 SUB-2100-COMP-V-VELOCITY.
020900*-------------------------
021000
021100     IF      RK-TXN-USER-ID = SPACES
021200         MOVE 0.500          TO RK-COMP-V
021300     ELSE
021400         MOVE 0              TO W-ROW-CNT-1HR  W-ROW-CNT-24HR
021500
021600         PERFORM SUB-2110-COUNT-VELOCITY THRU SUB-2110-EXIT
021700             VARYING RK-UH-DX FROM 1 BY 1
021800               UNTIL RK-UH-DX > RK-USER-HIST-CNT
021900
022000         EVALUATE TRUE
022100           WHEN    W-ROW-CNT-1HR  >= 10
022200             MOVE 1.000      TO RK-COMP-V
022300           WHEN    W-ROW-CNT-1HR  >= 5
022400             MOVE 0.800      TO RK-COMP-V
022500           WHEN    W-ROW-CNT-24HR >= 50
022600             MOVE 0.700      TO RK-COMP-V
022700           WHEN    W-ROW-CNT-24HR >= 20
022800             MOVE 0.400      TO RK-COMP-V
022900           WHEN OTHER
023000             MOVE 0.100      TO RK-COMP-V
023100         END-EVALUATE
023200     END-IF
023300     .
023400 SUB-2100-EXIT.
023500     EXIT.
023600/
023700 SUB-2110-COUNT-VELOCITY.
023800*------------------------
023900
024000     IF      RK-UH-AGE-HOURS(RK-UH-DX) <= 1
024100         ADD  1              TO W-ROW-CNT-1HR
024200     END-IF
024300
024400     IF      RK-UH-AGE-HOURS(RK-UH-DX) <= 24
024500         ADD  1              TO W-ROW-CNT-24HR
024600     END-IF
024700     .
024800 SUB-2110-EXIT.
024900     EXIT.
025000/
025100 SUB-2200-COMP-G-GEOGRAPHIC.
025200*---------------------------
025300
025400     MOVE SPACES             TO W-SUBSTR-HAYSTACK
025500     MOVE RK-TXN-COUNTRY     TO W-SUBSTR-HAYSTACK
025600     INSPECT W-SUBSTR-HAYSTACK CONVERTING
025700             'abcdefghijklmnopqrstuvwxyz'
025800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025900
026000     SET  SUBSTR-NOT-FOUND   TO TRUE
026100     PERFORM SUB-2210-SCAN-SUSPECT-WORDS THRU SUB-2210-EXIT
026200         VARYING SC-DX FROM 1 BY 1
026300           UNTIL SC-DX > SUSPECT-COUNTRY-WORD-CNT
026400           OR    SUBSTR-WAS-FOUND
026500
026600     IF      SUBSTR-WAS-FOUND
026700         MOVE 1.000          TO RK-COMP-G
026800     ELSE
026900         SET  SUBSTR-NOT-FOUND TO TRUE
027000         PERFORM SUB-2220-SCAN-HIGH-RISK THRU SUB-2220-EXIT
027100             VARYING HC-DX FROM 1 BY 1
027200               UNTIL HC-DX > HIGH-RISK-COUNTRY-CNT
027300               OR    SUBSTR-WAS-FOUND
027400
027500         IF      SUBSTR-WAS-FOUND
027600             MOVE 0.600      TO RK-COMP-G
027700         ELSE
027800             MOVE 0.200      TO RK-COMP-G
027900         END-IF
028000     END-IF
028100     .
028200 SUB-2200-EXIT.
028300     EXIT.
028400/
028500 SUB-2210-SCAN-SUSPECT-WORDS.
028600*----------------------------
028700
028800     MOVE SUSPECT-COUNTRY-WORD(SC-DX)
028900                             TO W-SUBSTR-NEEDLE
029000     MOVE SUSPECT-COUNTRY-WORD-LEN(SC-DX)
029100                             TO W-SUBSTR-NEEDLE-LEN
029200
029300     PERFORM SUB-9500-SCAN-SUBSTR THRU SUB-9500-EXIT
029400         VARYING W-SUBSTR-POS FROM 1 BY 1
029500           UNTIL W-SUBSTR-POS > (21 - W-SUBSTR-NEEDLE-LEN)
029600           OR    SUBSTR-WAS-FOUND
029700     .
029800 SUB-2210-EXIT.
029900     EXIT.
030000/
030100 SUB-2220-SCAN-HIGH-RISK.
030200*------------------------
030300
030400     MOVE HIGH-RISK-COUNTRY(HC-DX)
030500                             TO W-SUBSTR-NEEDLE
030600     MOVE HIGH-RISK-COUNTRY-LEN(HC-DX)
030700                             TO W-SUBSTR-NEEDLE-LEN
030800
030900     PERFORM SUB-9500-SCAN-SUBSTR THRU SUB-9500-EXIT
031000         VARYING W-SUBSTR-POS FROM 1 BY 1
031100           UNTIL W-SUBSTR-POS > (21 - W-SUBSTR-NEEDLE-LEN)
031200           OR    SUBSTR-WAS-FOUND
031300     .
031400 SUB-2220-EXIT.
031500     EXIT.
031600/
031700 SUB-2300-COMP-A-AMOUNT-DEV.
031800*---------------------------
031900
032000     IF      RK-TXN-USER-ID = SPACES
032100         MOVE 0.300          TO RK-COMP-A
032200     ELSE
032300         PERFORM SUB-2350-MEAN-STDDEV-60D THRU SUB-2350-EXIT
032400
032500         IF      W-ROW-CNT < 3
032600             MOVE 0.400      TO RK-COMP-A
032700         ELSE
032800             IF      W-STD-DEV = 0
032900                 IF      RK-TXN-AMOUNT NOT = W-MEAN-AMOUNT
033000                     MOVE 0.800 TO RK-COMP-A
033100                 ELSE
033200                     MOVE 0.100 TO RK-COMP-A
033300                 END-IF
033400             ELSE
033500                 COMPUTE W-DIFF-AMOUNT
033600                         = RK-TXN-AMOUNT - W-MEAN-AMOUNT
033700                 IF      W-DIFF-AMOUNT < 0
033800                     COMPUTE W-DIFF-AMOUNT = W-DIFF-AMOUNT * -1
033900                 END-IF
034000                 COMPUTE W-Z-SCORE ROUNDED
034100                         = W-DIFF-AMOUNT / W-STD-DEV
034200
034300                 EVALUATE TRUE
034400                   WHEN    W-Z-SCORE > 3
034500                     MOVE 1.000 TO RK-COMP-A
034600                   WHEN    W-Z-SCORE > 2
034700                     MOVE 0.700 TO RK-COMP-A
034800                   WHEN    W-Z-SCORE > 1
034900                     MOVE 0.300 TO RK-COMP-A
035000                   WHEN OTHER
035100                     MOVE 0.100 TO RK-COMP-A
035200                 END-EVALUATE
035300             END-IF
035400         END-IF
035500     END-IF
035600
035700D    MOVE W-MEAN-AMOUNT      TO W-MEAN-DISPLAY
035800D    DISPLAY 'RSKANL A component rows/mean: ' W-ROW-CNT
035900D            ' ' W-MEAN-WHOLE '.' W-MEAN-CENTS
036000     .
036100 SUB-2300-EXIT.
036200     EXIT.
036300/
036400 SUB-2350-MEAN-STDDEV-60D.
036500*-------------------------
036600*    Mean and population standard deviation of the account's
036700*    history amounts no older than 60 days.  Same arithmetic
036800*    FRDDET uses for R1, kept as its own copy here since RSKANL
036900*    and FRDDET are separate run units.
037000
037100     MOVE 0                  TO W-ROW-CNT      W-SUM-AMOUNT
037200                                W-MEAN-AMOUNT  W-VARIANCE-SUM
037300                                W-VARIANCE     W-STD-DEV
037400
037500     PERFORM SUB-2351-SUM-PASS THRU SUB-2351-EXIT
037600         VARYING RK-UH-DX FROM 1 BY 1
037700           UNTIL RK-UH-DX > RK-USER-HIST-CNT
037800
037900     IF      W-ROW-CNT > 0
038000         COMPUTE W-MEAN-AMOUNT ROUNDED
038100                             = W-SUM-AMOUNT / W-ROW-CNT
038200
038300         PERFORM SUB-2352-VARIANCE-PASS THRU SUB-2352-EXIT
038400             VARYING RK-UH-DX FROM 1 BY 1
038500               UNTIL RK-UH-DX > RK-USER-HIST-CNT
038600
038700         COMPUTE W-VARIANCE ROUNDED
038800                             = W-VARIANCE-SUM / W-ROW-CNT
038900         COMPUTE W-STD-DEV ROUNDED
039000                             = FUNCTION SQRT(W-VARIANCE)
039100     END-IF
039200     .
039300 SUB-2350-EXIT.
039400     EXIT.
039500/
039600 SUB-2351-SUM-PASS.
039700*------------------
039800
039900     IF      RK-UH-AGE-DAYS(RK-UH-DX) <= 60
040000         ADD  1              TO W-ROW-CNT
040100         ADD  RK-UH-AMOUNT(RK-UH-DX)
040200                             TO W-SUM-AMOUNT
040300     END-IF
040400     .
040500 SUB-2351-EXIT.
040600     EXIT.
040700/
040800 SUB-2352-VARIANCE-PASS.
040900*-----------------------
041000
041100     IF      RK-UH-AGE-DAYS(RK-UH-DX) <= 60
041200         COMPUTE W-DIFF-AMOUNT
041300                         = RK-UH-AMOUNT(RK-UH-DX) - W-MEAN-AMOUNT
041400         COMPUTE W-VARIANCE-SUM ROUNDED
041500                         = W-VARIANCE-SUM +
041600                          (W-DIFF-AMOUNT * W-DIFF-AMOUNT)
041700     END-IF
041800     .
041900 SUB-2352-EXIT.
042000     EXIT.
042100/
042200 SUB-2400-COMP-T-TIME-PATTERN.
042300*-----------------------------
042400
042500     EVALUATE TRUE
042600       WHEN    RK-TXN-HOUR >= 2 AND RK-TXN-HOUR <= 5
042700         MOVE 0.900          TO W-BASE-TIME-RISK
042800       WHEN    RK-TXN-HOUR >= 22 AND RK-TXN-HOUR <= 23
042900       WHEN    RK-TXN-HOUR >= 6  AND RK-TXN-HOUR <= 7
043000         MOVE 0.400          TO W-BASE-TIME-RISK
043100       WHEN OTHER
043200         MOVE 0.100          TO W-BASE-TIME-RISK
043300     END-EVALUATE
043400
043500     IF      RK-TXN-USER-ID = SPACES
043600         MOVE W-BASE-TIME-RISK
043700                             TO RK-COMP-T
043800     ELSE
043900         MOVE 0              TO W-ROW-CNT  W-ROW-CNT-SAME-HOUR
044000
044100         PERFORM SUB-2410-COUNT-TIME-PATTERN THRU SUB-2410-EXIT
044200             VARYING RK-UH-DX FROM 1 BY 1
044300               UNTIL RK-UH-DX > RK-USER-HIST-CNT
044400
044500         IF      W-ROW-CNT < 5
044600             MOVE W-BASE-TIME-RISK
044700                             TO RK-COMP-T
044800         ELSE
044900             COMPUTE W-FREQUENCY ROUNDED
045000                         = W-ROW-CNT-SAME-HOUR / W-ROW-CNT
045100
045200             EVALUATE TRUE
045300               WHEN    W-FREQUENCY > 0.10
045400                 MOVE 0.100  TO RK-COMP-T
045500               WHEN    W-FREQUENCY > 0.05
045600                 MOVE 0.300  TO RK-COMP-T
045700               WHEN OTHER
045800                 MOVE W-BASE-TIME-RISK
045900                             TO RK-COMP-T
046000             END-EVALUATE
046100         END-IF
046200     END-IF
046300     .
046400 SUB-2400-EXIT.
046500     EXIT.
046600/
046700 SUB-2410-COUNT-TIME-PATTERN.
046800*----------------------------
046900
047000     IF      RK-UH-AGE-DAYS(RK-UH-DX) <= 30
047100         ADD  1              TO W-ROW-CNT
047200
047300         IF      RK-UH-HOUR(RK-UH-DX) = RK-TXN-HOUR
047400             ADD  1          TO W-ROW-CNT-SAME-HOUR
047500         END-IF
047600     END-IF
047700     .
047800 SUB-2410-EXIT.
047900     EXIT.
048000/
048100 SUB-2500-COMP-D-PAY-METHOD.
048200*---------------------------
048300
048400     EVALUATE RK-TXN-PAY-METHOD
048500       WHEN 'credit_card'
048600         MOVE 0.100          TO RK-COMP-D
048700       WHEN 'debit_card'
048800         MOVE 0.200          TO RK-COMP-D
048900       WHEN 'digital_wallet'
049000         MOVE 0.150          TO RK-COMP-D
049100       WHEN 'cryptocurrency'
049200         MOVE 0.800          TO RK-COMP-D
049300       WHEN 'wire_transfer'
049400         MOVE 0.600          TO RK-COMP-D
049500       WHEN 'unknown'
049600         MOVE 0.900          TO RK-COMP-D
049700       WHEN OTHER
049800         MOVE 0.500          TO RK-COMP-D
049900     END-EVALUATE
050000     .
050100 SUB-2500-EXIT.
050200     EXIT.
050300/
050400 SUB-2600-COMPUTE-RISK-SCORE.
050500*----------------------------
050600
050700     COMPUTE RK-RISK-SCORE ROUNDED
050800                         = (0.25 * RK-COMP-V)
050900                         + (0.20 * RK-COMP-G)
051000                         + (0.30 * RK-COMP-A)
051100                         + (0.15 * RK-COMP-T)
051200                         + (0.10 * RK-COMP-D)
051300
051400     IF      RK-RISK-SCORE > 1
051500         MOVE 1              TO RK-RISK-SCORE
051600     END-IF
051700
051800D    MOVE RK-RISK-SCORE      TO W-RISK-DISPLAY
051900D    DISPLAY 'RSKANL risk score (V/G/A/T/D): '
052000D            W-RISK-WHOLE '.' W-RISK-THOU
052100D            '  (' RK-COMP-V '/' RK-COMP-G '/' RK-COMP-A
052200D            '/' RK-COMP-T '/' RK-COMP-D ')'
052300     .
052400 SUB-2600-EXIT.
052500     EXIT.
052600/
052700 SUB-9500-SCAN-SUBSTR.
052800*---------------------
052900*    One trial position of a fixed-width "does the haystack
053000*    contain this needle" scan - out-of-line so the position
053100*    loop stays a PERFORM of a paragraph rather than an inline
053200*    PERFORM ... END-PERFORM.
053300
053400     IF      W-SUBSTR-HAYSTACK(W-SUBSTR-POS : W-SUBSTR-NEEDLE-LEN)
053500           = W-SUBSTR-NEEDLE(1 : W-SUBSTR-NEEDLE-LEN)
053600         SET  SUBSTR-WAS-FOUND TO TRUE
053700     END-IF
053800     .
053900 SUB-9500-EXIT.
054000     EXIT.
