000100*========================== FRDSYS ===============================*
000200* FRDGEOD - great-circle distance utility.
000300*
000400* Returns the Haversine distance, in kilometres to one decimal,
000500* between two latitude/longitude points.  Not part of the main
000600* screening path - R3 (location risk) scores on a plain country
000700* and city match, not on distance, and HISTORY carries no
000800* coordinates of its own - but kept as a common callable utility
000900* for whichever rule later wants an actual distance.  FRDBATCH
001000* calls it today only to log how far the incoming transaction
001100* lies from the previous transaction read off the input file, as
001200* a diagnostic line on the run log.
001300*
001400* Date        Programmer      Description
001500* ----        ----------      -----------
001600* 1989-04-06  R A HUTCHENS    First release.
001700* 1989-09-14  R A HUTCHENS    Corrected sign handling on southern/
001800*                             western hemisphere coordinates -
001900*                             W-DLAT-RAD was computed from the
002000*                             unsigned degree fields.
002100* 1990-02-22  J PELLOT        Widened GD-DISTANCE-KM to allow
002200*                             antipodal distances (up to 20,038
002300*                             km) without truncation.
002400* 1991-11-19  J PELLOT        No change - recompiled under the
002500*                             FRD-0114 history volume release to
002600*                             pick up the new copybook set.
002700* 1993-06-08  M KOWALCZYK     Added SUB-1000 compiled-on banner
002800*                             to match the rest of the suite.
002900* 1995-01-30  S BRIGHT        Corrected comment on W-PI - it is
003000*                             the ratio of circumference to
003100*                             diameter, not radius.
003200* 1996-08-12  S BRIGHT        Earth radius confirmed against NIST
003300*                             mean radius table (ticket CG-0231);
003400*                             no code change.
003500* 1998-11-03  D NASH          Y2K date window compliance review -
003600*                             this program carries no date or
003700*                             2-digit year fields.  No change
003800*                             required (ticket CG-1998-114).
003900* 1999-07-21  D NASH          Style pass - aligned PROCEDURE
004000*                             DIVISION paragraph headers with the
004100*                             suite-wide column standard.
004200* 2001-03-15  D NASH          Re-confirmed FUNCTION ASIN domain
004300*                             clamp after a boundary case
004400*                             (identical coordinates) returned a
004500*                             W-A value a hair over 1.0 due to
004600*                             rounding; added the clamp below.
004700*==================================================================*
004800
004900 IDENTIFICATION DIVISION.
005000*========================
005100
005200 PROGRAM-ID.             FRDGEOD.
005300 AUTHOR.                 R A HUTCHENS.
005400 INSTALLATION.           CARDGUARD SYSTEMS.
005500 DATE-WRITTEN.           1989-04-06.
005600 DATE-COMPILED.
005700 SECURITY.               CONFIDENTIAL.
005800
005900 ENVIRONMENT DIVISION.
006000*=====================
006100
006200 CONFIGURATION SECTION.
006300*----------------------
006400
006500 SOURCE-COMPUTER.
006600     IBM-Z15.
006700
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200*---------------------
007300
007400 FILE-CONTROL.
007500/
007600 DATA DIVISION.
007700*==============
007800
007900 FILE SECTION.
008000*-------------
008100
008200 WORKING-STORAGE SECTION.
008300*------------------------
008400
008500 COPY FRDWRKW.
008600
008700 01  W-PI                    PIC S9(1)V9(9)
008800                                        COMP   VALUE 3.141592654.
008900 01  W-EARTH-RADIUS-KM       PIC S9(5)V9(1)
009000                                        COMP   VALUE 6371.0.
009100
009200 01  W-LAT-1-RAD             PIC S9(3)V9(9) COMP.
009300 01  W-LAT-2-RAD             PIC S9(3)V9(9) COMP.
009400 01  W-DLAT-RAD              PIC S9(3)V9(9) COMP.
009500 01  W-DLNG-RAD              PIC S9(3)V9(9) COMP.
009600
009700 01  W-HAVERSINE-A           PIC S9(1)V9(9) COMP.
009800 01  W-HAVERSINE-C           PIC S9(1)V9(9) COMP.
009900
010000*    Degrees/fraction breakdowns of the two points, used only by
010100*    the SUB-2100 diagnostic DISPLAY - not referenced by the
010200*    distance arithmetic itself.
010300 01  W-POINT-1-DISPLAY       PIC S9(3)V9(4).
010400 01  W-POINT-1-PARTS REDEFINES W-POINT-1-DISPLAY.
010500     05  W-POINT-1-DEGREES   PIC S9(3).
010600     05  W-POINT-1-FRACTION  PIC 9(4).
010700
010800 01  W-POINT-2-DISPLAY       PIC S9(3)V9(4).
010900 01  W-POINT-2-PARTS REDEFINES W-POINT-2-DISPLAY.
011000     05  W-POINT-2-DEGREES   PIC S9(3).
011100     05  W-POINT-2-FRACTION  PIC 9(4).
011200
011300 01  W-DISTANCE-DISPLAY      PIC S9(5)V9(1).
011400 01  W-DISTANCE-PARTS REDEFINES W-DISTANCE-DISPLAY.
011500     05  W-DISTANCE-WHOLE-KM PIC S9(5).
011600     05  W-DISTANCE-TENTHS   PIC 9(1).
011700/
011800 LINKAGE SECTION.
011900*----------------
012000
012100 01  L-PARAMETER.            COPY FRDGEOL.
012200/
012300 PROCEDURE DIVISION USING L-PARAMETER.
012400*==================
012500
012600 MAIN.
012700*-----
012800
012900     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
013000
013100     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
013200     .
013300 MAIN-EXIT.
013400     GOBACK.
013500/
013600 SUB-1000-START-UP.
013700*------------------
013800
013900     IF      W-NOT-FIRST-CALL
014000         GO TO SUB-1000-EXIT
014100     END-IF
014200
014300     SET  W-NOT-FIRST-CALL   TO TRUE
014400     MOVE FUNCTION WHEN-COMPILED
014500                             TO W-COMPILED-DATE
014600
014700     DISPLAY 'FRDGEOD  compiled on '
014800         W-COMPILED-DATE-YYYY '/'
014900         W-COMPILED-DATE-MM   '/'
015000         W-COMPILED-DATE-DD   ' at '
015100         W-COMPILED-TIME-HH   ':'
015200         W-COMPILED-TIME-MM   ':'
015300         W-COMPILED-TIME-SS
015400     .
015500 SUB-1000-EXIT.
015600     EXIT.
015700/
015800 SUB-2000-PROCESS.
015900*-----------------
016000
016100     PERFORM SUB-2100-TO-RADIANS THRU SUB-2100-EXIT
016200
016300     COMPUTE W-HAVERSINE-A ROUNDED
016400                         =  (FUNCTION SIN(W-DLAT-RAD / 2) ** 2)
016500                         +  (FUNCTION COS(W-LAT-1-RAD)
016600                         *   FUNCTION COS(W-LAT-2-RAD)
016700                         *   (FUNCTION SIN(W-DLNG-RAD / 2) ** 2))
016800
016900     IF      W-HAVERSINE-A > 1
017000         MOVE 1              TO W-HAVERSINE-A
017100     END-IF
017200
017300     COMPUTE W-HAVERSINE-C ROUNDED
017400                         =  2 * FUNCTION ASIN(FUNCTION SQRT
017500                                (W-HAVERSINE-A))
017600
017700     COMPUTE GD-DISTANCE-KM ROUNDED
017800                         =  W-EARTH-RADIUS-KM * W-HAVERSINE-C
017900
018000D    MOVE GD-LAT-1           TO W-POINT-1-DISPLAY
018100D    MOVE GD-LNG-2           TO W-POINT-2-DISPLAY
018200D    MOVE GD-DISTANCE-KM     TO W-DISTANCE-DISPLAY
018300D    DISPLAY 'FRDGEOD point 1 deg/frac: '
018400D            W-POINT-1-DEGREES '/' W-POINT-1-FRACTION
018500D            ' distance(km): '
018600D            W-DISTANCE-WHOLE-KM '.' W-DISTANCE-TENTHS
018700     .
018800 SUB-2000-EXIT.
018900     EXIT.
019000/
019100 SUB-2100-TO-RADIANS.
019200*---------------------
019300
019400     COMPUTE W-LAT-1-RAD ROUNDED
019500                         =  GD-LAT-1 * W-PI / 180
019600     COMPUTE W-LAT-2-RAD ROUNDED
019700                         =  GD-LAT-2 * W-PI / 180
019800     COMPUTE W-DLAT-RAD  ROUNDED
019900                         =  (GD-LAT-2 - GD-LAT-1) * W-PI / 180
020000     COMPUTE W-DLNG-RAD  ROUNDED
020100                         =  (GD-LNG-2 - GD-LNG-1) * W-PI / 180
020200     .
020300 SUB-2100-EXIT.
020400     EXIT.
