000100*========================== FRDSYS ===============================*
000200* FRDDET - fraud detector, five-factor rule engine.
000300*
000400* Scores one incoming transaction against the account holder's
000500* own recent history and produces five independent risk factors
000600* (amount, time of day, location, frequency, merchant), a
000700* confidence score that is the plain average of the five, the
000800* textual flags each rule raised, and the recommended action
000900* (APPROVE / FLAG / BLOCK) driven off the confidence score.
001000*
001100* FRDBATCH moves the transaction fields and the account holder's
001200* FD-USER-HIST-AREA subset into L-PARAMETER before every CALL;
001300* none of R1-R5 ever touches WS-HIST-TABLE directly.
001400*
001500* Date        Programmer      Description
001600* ----        ----------      -----------
001700* 1989-04-05  R A HUTCHENS    First release - R1 (amount), R2
001800*                             (time) and R5 (merchant) only; R3
001900*                             and R4 followed in the next drop.
002000* 1989-04-19  R A HUTCHENS    Added R3 (location) and R4
002100*                             (frequency); confidence now the
002200*                             average of all five factors.
002300* 1989-06-02  R A HUTCHENS    R1 switched from flat thresholds to
002400*                             mean/population-std-dev scoring
002500*                             against the account's own 30-day
002600*                             history, falling back to the
002700*                             original thresholds when there is
002800*                             not enough history to trust.
002900* 1990-02-22  J PELLOT        R5 merchant match changed from an
003000*                             exact compare to a contains match -
003100*                             "AMAZON MKTPLACE" was scoring as an
003200*                             unknown merchant.
003300* 1991-11-19  J PELLOT        Re-keyed FD-USER-HIST-AREA against
003400*                             the FRD-0114 volume release; no
003500*                             rule logic changed.
003600* 1992-05-14  M KOWALCZYK     R1 single-history-row case: std dev
003700*                             is now mean * 0.5 instead of a
003800*                             fallback to thresholds, per Risk
003900*                             Committee memo 92-114.
004000* 1993-06-08  M KOWALCZYK     Added SUB-1000 compiled-on banner
004100*                             to match the rest of the suite.
004200* 1994-09-27  S BRIGHT        Capped R1 at 1.000 - a single very
004300*                             large outlier against a tight
004400*                             history band was computing past
004500*                             1.000 and overrunning FD-RISK-R1.
004600* 1996-03-11  S BRIGHT        Flag text table widened from 15 to
004700*                             20 characters ("HIGH FREQUENCY" was
004800*                             truncating).
004900* 1998-11-03  D NASH          Y2K date window compliance review -
005000*                             this program carries no date or
005100*                             2-digit year fields of its own; the
005200*                             HST-AGE-DAYS/HST-AGE-HOURS ageing
005300*                             is computed upstream by FRDBATCH.
005400*                             No change required (ticket
005500*                             CG-1998-114).
005600* 1999-07-21  D NASH          Style pass - aligned PROCEDURE
005700*                             DIVISION paragraph headers with the
005800*                             suite-wide column standard.
005900* 2001-08-30  D NASH          R4 frequency thresholds confirmed
006000*                             against the 2001 charge-back study
006100*                             (ticket CG-2001-077); no change.
006200*==================================================================*
006300
006400 IDENTIFICATION DIVISION.
006500*========================
006600
006700 PROGRAM-ID.             FRDDET.
006800 AUTHOR.                 R A HUTCHENS.
006900 INSTALLATION.           CARDGUARD SYSTEMS.
007000 DATE-WRITTEN.           1989-04-05.
007100 DATE-COMPILED.
007200 SECURITY.               CONFIDENTIAL.
007300
007400 ENVIRONMENT DIVISION.
007500*=====================
007600
007700 CONFIGURATION SECTION.
007800*----------------------
007900
008000 SOURCE-COMPUTER.
008100     IBM-Z15.
008200
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500
008600 INPUT-OUTPUT SECTION.
008700*---------------------
008800
008900 FILE-CONTROL.
009000/
009100 DATA DIVISION.
009200*==============
009300
009400 FILE SECTION.
009500*-------------
009600
009700 WORKING-STORAGE SECTION.
009800*------------------------
009900
010000 COPY FRDWRKW.
010100
010200 COPY FRDMRCH.
010300
010400 01  W-AGE-CUTOFF-DAYS       PIC 9(03)  COMP.
010500 01  W-ROW-CNT               PIC S9(04) COMP.
010600
010700 01  W-SUM-AMOUNT            PIC S9(9)V99
010800                                        COMP.
010900 01  W-MEAN-AMOUNT           PIC S9(7)V9(4)
011000                                        COMP.
011100 01  W-VARIANCE-SUM          PIC S9(11)V9(4)
011200                                        COMP.
011300 01  W-VARIANCE              PIC S9(9)V9(4)
011400                                        COMP.
011500 01  W-STD-DEV               PIC S9(7)V9(4)
011600                                        COMP.
011700 01  W-DIFF-AMOUNT           PIC S9(7)V9(4)
011800                                        COMP.
011900
012000*    Display breakdowns of the R1 mean/std-dev pass and the
012100*    final confidence score, used only by the D-line diagnostic
012200*    DISPLAYs below - not referenced by the scoring arithmetic.
012300 01  W-MEAN-DISPLAY          PIC S9(7)V99.
012400 01  W-MEAN-PARTS REDEFINES W-MEAN-DISPLAY.
012500     05  W-MEAN-WHOLE        PIC S9(7).
012600     05  W-MEAN-CENTS        PIC 9(02).
012700
012800 01  W-STDDEV-DISPLAY        PIC S9(7)V99.
012900 01  W-STDDEV-PARTS REDEFINES W-STDDEV-DISPLAY.
013000     05  W-STDDEV-WHOLE      PIC S9(7).
013100     05  W-STDDEV-CENTS      PIC 9(02).
013200
013300 01  W-CONFIDENCE-DISPLAY    PIC 9V999.
013400 01  W-CONFIDENCE-PARTS REDEFINES W-CONFIDENCE-DISPLAY.
013500     05  W-CONFIDENCE-WHOLE  PIC 9.
013600     05  W-CONFIDENCE-THOU   PIC 9(03).
013700
013800 01  W-R3-MATCH-SW           PIC X(01)       VALUE 'N'.
013900     88  R3-MATCH-FOUND                      VALUE 'Y'.
014000     88  R3-NO-MATCH                         VALUE 'N'.
014100
014200 01  W-FLAG-TEXT             PIC X(20).
014300
014400 01  W-MERCHANT-UPPER        PIC X(20).
014500
014600*    Generic "does the haystack contain this needle" scan, used
014700*    by R5 against the trusted-merchant table; the needle length
014800*    rides along with each table entry since the entries are
014900*    blank-padded to a common width.
015000 01  W-SUBSTR-HAYSTACK       PIC X(20).
015100 01  W-SUBSTR-NEEDLE         PIC X(20).
015200 01  W-SUBSTR-NEEDLE-LEN     PIC 9(02)  COMP.
015300 01  W-SUBSTR-POS            PIC 9(02)  COMP.
015400 01  W-SUBSTR-FOUND-SW       PIC X(01)       VALUE 'N'.
015500     88  SUBSTR-WAS-FOUND                    VALUE 'Y'.
015600     88  SUBSTR-NOT-FOUND                    VALUE 'N'.
015700/
015800 LINKAGE SECTION.
015900*----------------
016000
016100 01  L-PARAMETER.            COPY FRDDETL.
016200/
016300 PROCEDURE DIVISION USING L-PARAMETER.
016400*==================
016500
016600 MAIN.
016700*-----
016800
016900     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
017000
017100     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
017200     .
017300 MAIN-EXIT.
017400     GOBACK.
017500/
017600 SUB-1000-START-UP.
017700*------------------
017800
017900     IF      W-NOT-FIRST-CALL
018000         GO TO SUB-1000-EXIT
018100     END-IF
018200
018300     SET  W-NOT-FIRST-CALL   TO TRUE
018400     MOVE FUNCTION WHEN-COMPILED
018500                             TO W-COMPILED-DATE
018600
018700     DISPLAY 'FRDDET   compiled on '
018800         W-COMPILED-DATE-YYYY '/'
018900         W-COMPILED-DATE-MM   '/'
019000         W-COMPILED-DATE-DD   ' at '
019100         W-COMPILED-TIME-HH   ':'
019200         W-COMPILED-TIME-MM   ':'
019300         W-COMPILED-TIME-SS
019400     .
019500 SUB-1000-EXIT.
019600     EXIT.
019700/
019800 SUB-2000-PROCESS.
019900*-----------------
020000
020100     MOVE 0                  TO FD-RISK-R1  FD-RISK-R2
020200                                FD-RISK-R3  FD-RISK-R4
020300                                FD-RISK-R5  FD-CONFIDENCE
020400     MOVE 0                  TO FD-FLAG-CNT
020500     MOVE SPACES             TO FD-FLAG-OCCS
020600
020700     PERFORM SUB-2100-RULE-R1-AMOUNT   THRU SUB-2100-EXIT
020800     PERFORM SUB-2200-RULE-R2-TIME     THRU SUB-2200-EXIT
020900     PERFORM SUB-2300-RULE-R3-LOCATION THRU SUB-2300-EXIT
021000     PERFORM SUB-2400-RULE-R4-FREQUENCY
021100                                        THRU SUB-2400-EXIT
021200     PERFORM SUB-2500-RULE-R5-MERCHANT THRU SUB-2500-EXIT
021300     PERFORM SUB-2600-COMPUTE-CONFIDENCE
021400                                        THRU SUB-2600-EXIT
021500     PERFORM SUB-2700-SET-ACTION       THRU SUB-2700-EXIT
021600     .
021700 SUB-2000-EXIT.
021800     EXIT.
021900/
022000 SUB-2100-RULE-R1-AMOUNT.
022100*------------------------
022200
022300     MOVE 30                 TO W-AGE-CUTOFF-DAYS
022400
022500     IF      FD-TXN-USER-ID = SPACES
022600         PERFORM SUB-2120-R1-FALLBACK THRU SUB-2120-EXIT
022700     ELSE
022800         PERFORM SUB-2150-MEAN-STDDEV THRU SUB-2150-EXIT
022900
023000         IF      W-ROW-CNT = 0
023100         OR      W-STD-DEV = 0
023200             PERFORM SUB-2120-R1-FALLBACK THRU SUB-2120-EXIT
023300         ELSE
023400             COMPUTE W-DIFF-AMOUNT
023500                             = FD-TXN-AMOUNT - W-MEAN-AMOUNT
023600             IF      W-DIFF-AMOUNT < 0
023700                 COMPUTE W-DIFF-AMOUNT = W-DIFF-AMOUNT * -1
023800             END-IF
023900
024000             COMPUTE FD-RISK-R1 ROUNDED
024100                             = W-DIFF-AMOUNT / W-STD-DEV / 3
024200
024300             IF      FD-RISK-R1 > 1
024400                 MOVE 1      TO FD-RISK-R1
024500             END-IF
024600         END-IF
024700     END-IF
024800
024900     IF      FD-RISK-R1 > 0.7
025000         MOVE 'HIGH AMOUNT'  TO W-FLAG-TEXT
025100         PERFORM SUB-2900-ADD-FLAG THRU SUB-2900-EXIT
025200     END-IF
025300     .
025400 SUB-2100-EXIT.
025500     EXIT.
025600/
025700 SUB-2120-R1-FALLBACK.
025800*---------------------
025900
026000     EVALUATE TRUE
026100       WHEN    FD-TXN-AMOUNT > 5000
026200         MOVE 0.900          TO FD-RISK-R1
026300       WHEN    FD-TXN-AMOUNT > 2000
026400         MOVE 0.600          TO FD-RISK-R1
026500       WHEN    FD-TXN-AMOUNT > 1000
026600         MOVE 0.300          TO FD-RISK-R1
026700       WHEN OTHER
026800         MOVE 0.100          TO FD-RISK-R1
026900     END-EVALUATE
027000     .
027100 SUB-2120-EXIT.
027200     EXIT.
027300/
027400 SUB-2150-MEAN-STDDEV.
027500*---------------------
027600*    Mean and population standard deviation of the account's
027700*    history amounts no older than W-AGE-CUTOFF-DAYS.  Leaves
027800*    the row count actually used in W-ROW-CNT so the caller can
027900*    tell "no history in window" apart from "history, zero std".
028000
028100     MOVE 0                  TO W-ROW-CNT      W-SUM-AMOUNT
028200                                W-MEAN-AMOUNT  W-VARIANCE-SUM
028300                                W-VARIANCE     W-STD-DEV
028400
028500     PERFORM SUB-2151-SUM-PASS THRU SUB-2151-EXIT
028600         VARYING FD-UH-DX FROM 1 BY 1
028700           UNTIL FD-UH-DX > FD-USER-HIST-CNT
028800
028900     IF      W-ROW-CNT > 0
029000         COMPUTE W-MEAN-AMOUNT ROUNDED
029100                             = W-SUM-AMOUNT / W-ROW-CNT
029200
029300         IF      W-ROW-CNT = 1
029400             COMPUTE W-STD-DEV ROUNDED = W-MEAN-AMOUNT * 0.5
029500         ELSE
029600             PERFORM SUB-2152-VARIANCE-PASS THRU SUB-2152-EXIT
029700                 VARYING FD-UH-DX FROM 1 BY 1
029800                   UNTIL FD-UH-DX > FD-USER-HIST-CNT
029900
030000             COMPUTE W-VARIANCE ROUNDED
030100                             = W-VARIANCE-SUM / W-ROW-CNT
030200             COMPUTE W-STD-DEV ROUNDED
030300                             = FUNCTION SQRT(W-VARIANCE)
030400         END-IF
030500     END-IF
030600
030700D    MOVE W-MEAN-AMOUNT      TO W-MEAN-DISPLAY
030800D    MOVE W-STD-DEV          TO W-STDDEV-DISPLAY
030900D    DISPLAY 'FRDDET R1 rows/mean/stddev: ' W-ROW-CNT
031000D            ' ' W-MEAN-WHOLE '.' W-MEAN-CENTS
031100D            ' ' W-STDDEV-WHOLE '.' W-STDDEV-CENTS
031200     .
031300 SUB-2150-EXIT.
031400     EXIT.
031500/
031600 SUB-2151-SUM-PASS.
031700*-------------------
031800
031900     IF      FD-UH-AGE-DAYS(FD-UH-DX) <= W-AGE-CUTOFF-DAYS
032000         ADD  1              TO W-ROW-CNT
032100         ADD  FD-UH-AMOUNT(FD-UH-DX)
032200                             TO W-SUM-AMOUNT
032300     END-IF
032400     .
032500 SUB-2151-EXIT.
032600     EXIT.
032700/
032800 SUB-2152-VARIANCE-PASS.
032900*-----------------------
033000
033100     IF      FD-UH-AGE-DAYS(FD-UH-DX) <= W-AGE-CUTOFF-DAYS
033200         COMPUTE W-DIFF-AMOUNT
033300                         = FD-UH-AMOUNT(FD-UH-DX) - W-MEAN-AMOUNT
033400         COMPUTE W-VARIANCE-SUM ROUNDED
033500                         = W-VARIANCE-SUM +
033600                          (W-DIFF-AMOUNT * W-DIFF-AMOUNT)
033700     END-IF
033800     .
033900 SUB-2152-EXIT.
034000     EXIT.
034100/
034200 SUB-2200-RULE-R2-TIME.
034300*----------------------
034400
034500     EVALUATE TRUE
034600       WHEN    FD-TXN-HOUR >= 23
034700       WHEN    FD-TXN-HOUR <= 5
034800         MOVE 0.800          TO FD-RISK-R2
034900       WHEN    FD-TXN-HOUR >= 21
035000       WHEN    FD-TXN-HOUR <= 7
035100         MOVE 0.400          TO FD-RISK-R2
035200       WHEN OTHER
035300         MOVE 0.100          TO FD-RISK-R2
035400     END-EVALUATE
035500
035600     IF      FD-RISK-R2 > 0.6
035700         MOVE 'UNUSUAL TIME' TO W-FLAG-TEXT
035800         PERFORM SUB-2900-ADD-FLAG THRU SUB-2900-EXIT
035900     END-IF
036000     .
036100 SUB-2200-EXIT.
036200     EXIT.
036300/
036400 SUB-2300-RULE-R3-LOCATION.
036500*--------------------------
036600
036700     IF      (FD-TXN-COUNTRY = SPACES
036800          AND FD-TXN-CITY    = SPACES)
036900     OR      FD-TXN-USER-ID  = SPACES
037000         MOVE 0.500          TO FD-RISK-R3
037100     ELSE
037200         MOVE 0              TO W-ROW-CNT
037300         SET  R3-NO-MATCH    TO TRUE
037400
037500         PERFORM SUB-2320-SCAN-LOCATION THRU SUB-2320-EXIT
037600             VARYING FD-UH-DX FROM 1 BY 1
037700               UNTIL FD-UH-DX > FD-USER-HIST-CNT
037800
037900         EVALUATE TRUE
038000           WHEN    W-ROW-CNT = 0
038100             MOVE 0.700      TO FD-RISK-R3
038200           WHEN    R3-MATCH-FOUND
038300             MOVE 0.100      TO FD-RISK-R3
038400           WHEN OTHER
038500             MOVE 0.800      TO FD-RISK-R3
038600         END-EVALUATE
038700     END-IF
038800
038900     IF      FD-RISK-R3 > 0.5
039000         MOVE 'NEW LOCATION' TO W-FLAG-TEXT
039100         PERFORM SUB-2900-ADD-FLAG THRU SUB-2900-EXIT
039200     END-IF
039300     .
039400 SUB-2300-EXIT.
039500     EXIT.
039600/
039700 SUB-2320-SCAN-LOCATION.
039800*-----------------------
039900
040000     IF      FD-UH-AGE-DAYS(FD-UH-DX) <= 90
040100         ADD  1              TO W-ROW-CNT
040200
040300         IF      FD-UH-COUNTRY(FD-UH-DX) = FD-TXN-COUNTRY
040400         AND     FD-UH-CITY(FD-UH-DX)    = FD-TXN-CITY
040500             SET  R3-MATCH-FOUND TO TRUE
040600         END-IF
040700     END-IF
040800     .
040900 SUB-2320-EXIT.
041000     EXIT.
041100/
041200 SUB-2400-RULE-R4-FREQUENCY.
041300*---------------------------
041400
041500     IF      FD-TXN-USER-ID = SPACES
041600         MOVE 0.300          TO FD-RISK-R4
041700     ELSE
041800         MOVE 0              TO W-ROW-CNT
041900
042000         PERFORM SUB-2410-COUNT-RECENT THRU SUB-2410-EXIT
042100             VARYING FD-UH-DX FROM 1 BY 1
042200               UNTIL FD-UH-DX > FD-USER-HIST-CNT
042300
042400         EVALUATE TRUE
042500           WHEN    W-ROW-CNT >= 5
042600             MOVE 1.000      TO FD-RISK-R4
042700           WHEN    W-ROW-CNT >= 3
042800             MOVE 0.700      TO FD-RISK-R4
042900           WHEN    W-ROW-CNT >= 2
043000             MOVE 0.400      TO FD-RISK-R4
043100           WHEN OTHER
043200             MOVE 0.100      TO FD-RISK-R4
043300         END-EVALUATE
043400     END-IF
043500
043600     IF      FD-RISK-R4 > 0.8
043700         MOVE 'HIGH FREQUENCY'
043800                             TO W-FLAG-TEXT
043900         PERFORM SUB-2900-ADD-FLAG THRU SUB-2900-EXIT
044000     END-IF
044100     .
044200 SUB-2400-EXIT.
044300     EXIT.
044400/
044500 SUB-2410-COUNT-RECENT.
044600*----------------------
044700
044800     IF      FD-UH-AGE-HOURS(FD-UH-DX) <= 1
044900         ADD  1              TO W-ROW-CNT
045000     END-IF
045100     .
045200 SUB-2410-EXIT.
045300     EXIT.
045400/
045500 SUB-2500-RULE-R5-MERCHANT.
045600*--------------------------
045700
045800     MOVE FD-TXN-MERCHANT    TO W-MERCHANT-UPPER
045900     INSPECT W-MERCHANT-UPPER CONVERTING
046000             'abcdefghijklmnopqrstuvwxyz'
046100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
046200
046300     IF      W-MERCHANT-UPPER = SPACES
046400     OR      W-MERCHANT-UPPER = 'UNKNOWN MERCHANT'
046500         MOVE 0.900          TO FD-RISK-R5
046600     ELSE
046700         SET  SUBSTR-NOT-FOUND TO TRUE
046800
046900         PERFORM SUB-2510-SCAN-MERCHANTS THRU SUB-2510-EXIT
047000             VARYING TM-DX FROM 1 BY 1
047100               UNTIL TM-DX > TRUSTED-MERCHANT-CNT
047200               OR    SUBSTR-WAS-FOUND
047300
047400         IF      SUBSTR-WAS-FOUND
047500             MOVE 0.100      TO FD-RISK-R5
047600         ELSE
047700             MOVE 0.500      TO FD-RISK-R5
047800         END-IF
047900     END-IF
048000
048100     IF      FD-RISK-R5 > 0.7
048200         MOVE 'RISKY MERCHANT'
048300                             TO W-FLAG-TEXT
048400         PERFORM SUB-2900-ADD-FLAG THRU SUB-2900-EXIT
048500     END-IF
048600     .
048700 SUB-2500-EXIT.
048800     EXIT.
048900/
049000 SUB-2510-SCAN-MERCHANTS.
049100*------------------------
049200
049300     MOVE W-MERCHANT-UPPER   TO W-SUBSTR-HAYSTACK
049400     MOVE TRUSTED-MERCHANT(TM-DX)
049500                             TO W-SUBSTR-NEEDLE
049600     MOVE TRUSTED-MERCHANT-LEN(TM-DX)
049700                             TO W-SUBSTR-NEEDLE-LEN
049800
049900     PERFORM SUB-9500-SCAN-SUBSTR THRU SUB-9500-EXIT
050000         VARYING W-SUBSTR-POS FROM 1 BY 1
050100           UNTIL W-SUBSTR-POS > (21 - W-SUBSTR-NEEDLE-LEN)
050200           OR    SUBSTR-WAS-FOUND
050300     .
050400 SUB-2510-EXIT.
050500     EXIT.
050600/
050700 SUB-2600-COMPUTE-CONFIDENCE.
050800*----------------------------
050900
051000     COMPUTE FD-CONFIDENCE ROUNDED
051100                         = (FD-RISK-R1 + FD-RISK-R2 + FD-RISK-R3
051200                          + FD-RISK-R4 + FD-RISK-R5) / 5
051300
051400D    MOVE FD-CONFIDENCE      TO W-CONFIDENCE-DISPLAY
051500D    DISPLAY 'FRDDET confidence: '
051600D            W-CONFIDENCE-WHOLE '.' W-CONFIDENCE-THOU
051700D            '  flags raised: ' FD-FLAG-CNT
051800     .
051900 SUB-2600-EXIT.
052000     EXIT.
052100/
052200 SUB-2700-SET-ACTION.
052300*--------------------
052400
052500     EVALUATE TRUE
052600       WHEN    FD-CONFIDENCE >= 0.8
052700         MOVE 'BLOCK'        TO FD-ACTION
052800       WHEN    FD-CONFIDENCE >= 0.5
052900         MOVE 'FLAG'         TO FD-ACTION
053000       WHEN OTHER
053100         MOVE 'APPROVE'      TO FD-ACTION
053200     END-EVALUATE
053300     .
053400 SUB-2700-EXIT.
053500     EXIT.
053600/
053700 SUB-2900-ADD-FLAG.
053800*------------------
053900
054000     IF      FD-FLAG-CNT < 5
054100         ADD  1              TO FD-FLAG-CNT
054200         MOVE W-FLAG-TEXT    TO FD-FLAG-TEXT(FD-FLAG-CNT)
054300     END-IF
054400     .
054500 SUB-2900-EXIT.
054600     EXIT.
054700/
054800 SUB-9500-SCAN-SUBSTR.
054900*---------------------
055000*    One trial position of a fixed-width "does the haystack
055100*    contain this needle" scan - out-of-line so the position
055200*    loop stays a PERFORM of a paragraph rather than an inline
055300*    PERFORM ... END-PERFORM.
055400
055500     IF      W-SUBSTR-HAYSTACK(W-SUBSTR-POS : W-SUBSTR-NEEDLE-LEN)
055600           = W-SUBSTR-NEEDLE(1 : W-SUBSTR-NEEDLE-LEN)
055700         SET  SUBSTR-WAS-FOUND TO TRUE
055800     END-IF
055900     .
056000 SUB-9500-EXIT.
056100     EXIT.
