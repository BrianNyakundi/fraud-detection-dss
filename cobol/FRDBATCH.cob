000100*========================== FRDSYS ===============================*
000200* FRDBATCH - overnight fraud screening batch driver.
000300*
000400* Reads the night's TRANSACTIONS extract, loads the account
000500* holders' HISTORY extract into a table once at start-up, and for
000600* every transaction that passes basic validation collects that
000700* account's own history rows, hands the transaction and its
000800* history off to FRDDET (five-rule fraud detector) and RSKANL
000900* (five-component weighted risk analyzer), blends the two scores
001000* into an overall risk level, and writes one RSLT-REC per
001100* transaction read (valid or not) to RESULTS.  Closes with a
001200* printed control-total summary on FRDRPT, with one echoed detail
001300* line per FLAGged or BLOCKed transaction.
001400*
001500* Date        Programmer      Description
001600* ----        ----------      -----------
001700* 1989-04-02  R A HUTCHENS    First release - validation, history
001800*                             table load, FRDDET call and RESULTS
001900*                             write only; no risk analyzer yet,
002000*                             no summary report.
002100* 1989-04-06  R A HUTCHENS    Added the FRDGEOD distance diagnostic
002200*                             on the run log (consecutive
002300*                             transactions only - HISTORY carries
002400*                             no coordinates to compare against).
002500* 1989-04-19  R A HUTCHENS    Added RSKANL call and the combined
002600*                             CRITICAL/HIGH/MEDIUM/LOW-MED/LOW
002700*                             risk level; FRDRPT summary report
002800*                             added (heading + 3 totals lines).
002900* 1990-02-22  J PELLOT        Detail echo added for FLAG/BLOCK
003000*                             transactions - floor staff were
003100*                             having to re-run RESULTS through a
003200*                             separate utility just to find them.
003300* 1991-11-19  J PELLOT        WS-HIST-TABLE raised from 8000 to
003400*                             20000 entries alongside FRDHTBL
003500*                             (ticket FRD-0114); SUB-2200 block
003600*                             scan unaffected.
003700* 1992-05-29  M KOWALCZYK     SUB-2210/2220 block-boundary scan
003800*                             reworked after a card volume spike
003900*                             showed a contiguous same-user block
004000*                             running past the 500-row FR-USER-
004100*                             HIST-AREA cap with no warning.
004200* 1993-06-08  M KOWALCZYK     Added SUB-1000 compiled-on banner
004300*                             to match the rest of the suite.
004400* 1995-08-14  S BRIGHT        Lat/lng range validation added to
004500*                             SUB-2100 - two bad extract rows with
004600*                             LNG of 400+ were slipping through
004700*                             and blowing up the FRDGEOD call.
004800* 1996-11-02  S BRIGHT        Fraud rate on the summary report now
004900*                             excludes rejected records from the
005000*                             denominator, per Risk Committee
005100*                             request.
005200* 1998-11-03  D NASH          Y2K date window compliance review -
005300*                             TXN-DATE (PIC 9(08), CCYYMMDD) was
005400*                             already four-digit year; the run-
005500*                             date heading switched from ACCEPT
005600*                             FROM DATE's 2-digit year to ACCEPT
005700*                             FROM DATE YYYYMMDD (ticket
005800*                             CG-1998-114).
005900* 1999-07-21  D NASH          Style pass - aligned PROCEDURE
006000*                             DIVISION paragraph headers with the
006100*                             suite-wide column standard.
006200* 2001-08-30  D NASH          Control totals widened from 5 to 7
006300*                             digits - RECORDS READ overflowed
006400*                             ZZZ,ZZ9 on the year-end volume run
006500*                             (ticket CG-2001-091).
006600*==================================================================*
006700
006800 IDENTIFICATION DIVISION.
006900*========================
007000
007100 PROGRAM-ID.             FRDBATCH.
007200 AUTHOR.                 R A HUTCHENS.
007300 INSTALLATION.           CARDGUARD SYSTEMS.
007400 DATE-WRITTEN.           1989-04-02.
007500 DATE-COMPILED.
007600 SECURITY.               CONFIDENTIAL.
007700
007800 ENVIRONMENT DIVISION.
007900*=====================
008000
008100 CONFIGURATION SECTION.
008200*----------------------
008300
008400 SOURCE-COMPUTER.
008500     IBM-Z15.
008600
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM.
008900
009000 INPUT-OUTPUT SECTION.
009100*---------------------
009200
009300 FILE-CONTROL.
009400     SELECT TRANS-FILE           ASSIGN 'TRANSACTIONS'
009500                                 ORGANIZATION LINE SEQUENTIAL.
009600
009700     SELECT HIST-FILE            ASSIGN 'HISTORY'
009800                                 ORGANIZATION LINE SEQUENTIAL.
009900
010000     SELECT RSLT-FILE            ASSIGN 'RESULTS'
010100                                 ORGANIZATION LINE SEQUENTIAL.
010200
010300     SELECT FRDRPT-FILE          ASSIGN 'FRDRPT'
010400                                 ORGANIZATION LINE SEQUENTIAL.
010500/
010600 DATA DIVISION.
010700*==============
010800
010900 FILE SECTION.
011000*-------------
011100
011200 FD  TRANS-FILE.
011300
011400 01  TRANS-REC.
011500     COPY FRDTRNL.
011600
011700 FD  HIST-FILE.
011800
011900 01  HIST-REC.
012000     COPY FRDHSTL.
012100
012200 FD  RSLT-FILE.
012300
012400 01  RSLT-REC.
012500     COPY FRDRSLL.
012600
012700 FD  FRDRPT-FILE.
012800
012900 01  FRDRPT-REC              PIC X(132).
013000
013100 WORKING-STORAGE SECTION.
013200*------------------------
013300
013400 COPY FRDWRKW.
013500
013600 01  FR-USER-HIST-AREA.
013700     COPY FRDUHST.
013800
013900 01  WS-HIST-TABLE.
014000     COPY FRDHTBL.
014100
014200 01  W-FRDDET-PARAMETER.     COPY FRDDETL.
014300 01  W-RSKANL-PARAMETER.     COPY FRDRSKL.
014400 01  W-FRDGEOD-PARAMETER.    COPY FRDGEOL.
014500
014600 01  W-FRDDET-PROG           PIC X(08)       VALUE 'FRDDET'.
014700 01  W-RSKANL-PROG           PIC X(08)       VALUE 'RSKANL'.
014800 01  W-FRDGEOD-PROG          PIC X(08)       VALUE 'FRDGEOD'.
014900
015000 01  W-TRANS-EOF-SW          PIC X(01)       VALUE 'N'.
015100     88  TRANS-EOF                           VALUE 'Y'.
015200     88  TRANS-NOT-EOF                       VALUE 'N'.
015300
015400 01  W-HIST-EOF-SW           PIC X(01)       VALUE 'N'.
015500     88  HIST-EOF                            VALUE 'Y'.
015600     88  HIST-NOT-EOF                        VALUE 'N'.
015700
015800 01  W-BLOCK-DONE-SW         PIC X(01)       VALUE 'N'.
015900     88  BLOCK-DONE                          VALUE 'Y'.
016000     88  BLOCK-NOT-DONE                      VALUE 'N'.
016100
016200 01  W-PREV-TXN-SW           PIC X(01)       VALUE 'N'.
016300     88  W-HAVE-PREV-TXN                     VALUE 'Y'.
016400     88  W-NO-PREV-TXN                       VALUE 'N'.
016500
016600 01  W-HIGH-RISK-SW          PIC X(01)       VALUE 'N'.
016700     88  HIGH-RISK-TXN                       VALUE 'Y'.
016800     88  NOT-HIGH-RISK-TXN                   VALUE 'N'.
016900
017000 01  W-BLOCK-START-DX        PIC S9(05) COMP.
017100 01  W-SCAN-DX               PIC S9(05) COMP.
017200 01  W-FLAG-DX               PIC S9(02) COMP.
017300
017400 01  W-PREV-LAT              PIC S9(3)V9(4).
017500 01  W-PREV-LNG              PIC S9(3)V9(4).
017600
017700 01  W-MAX-RISK              PIC 9V999       VALUE 0.
017800*    Display breakdown of the blended risk figure used to pick
017900*    the risk level, shown on the SUB-2500 diagnostic line.
018000 01  W-MAX-RISK-PARTS REDEFINES W-MAX-RISK.
018100     05  W-MAX-RISK-WHOLE     PIC 9.
018200     05  W-MAX-RISK-THOU      PIC 9(03).
018300
018400 01  W-REC-READ              PIC S9(7)  COMP VALUE 0.
018500 01  W-REC-REJECTED          PIC S9(7)  COMP VALUE 0.
018600 01  W-REC-APPROVED          PIC S9(7)  COMP VALUE 0.
018700 01  W-REC-FLAGGED           PIC S9(7)  COMP VALUE 0.
018800 01  W-REC-BLOCKED           PIC S9(7)  COMP VALUE 0.
018900 01  W-TOTAL-SCORED          PIC S9(7)  COMP VALUE 0.
019000 01  W-FRAUD-RATE            PIC S9(3)V99
019100                                        COMP VALUE 0.
019200
019300 01  W-AMT-PROCESSED         PIC S9(9)V99    VALUE 0.
019400*    Display breakdown of the amount-processed control total,
019500*    shown on the SUB-3200 diagnostic line.
019600 01  W-AMT-PROCESSED-PARTS REDEFINES W-AMT-PROCESSED.
019700     05  W-AMT-PROCESSED-WHOLE
019800                             PIC S9(9).
019900     05  W-AMT-PROCESSED-CENTS
020000                             PIC 9(02).
020100
020200 01  W-AMT-BLOCKED           PIC S9(9)V99    VALUE 0.
020300*    Same breakdown for the amount-blocked control total.
020400 01  W-AMT-BLOCKED-PARTS REDEFINES W-AMT-BLOCKED.
020500     05  W-AMT-BLOCKED-WHOLE
020600                             PIC S9(9).
020700     05  W-AMT-BLOCKED-CENTS
020800                             PIC 9(02).
020900
021000*    No FILLER pad here - ACCEPT FROM DATE YYYYMMDD fills the
021100*    group's eight bytes exactly, so a pad byte would throw the
021200*    CC/YY/MM/DD split off by one.
021300 01  W-RUN-DATE.
021400     05  W-RUN-CC            PIC 9(02).
021500     05  W-RUN-YY            PIC 9(02).
021600     05  W-RUN-MM            PIC 9(02).
021700     05  W-RUN-DD            PIC 9(02).
021800
021900 01  W-RPT-HEADING.
022000     05  FILLER              PIC X(20)       VALUE SPACES.
022100     05  FILLER              PIC X(21)       VALUE
022200         'FRAUD DETECTION BATCH'.
022300     05  FILLER              PIC X(10)       VALUE SPACES.
022400     05  FILLER              PIC X(09)       VALUE
022500         'RUN DATE:'.
022600     05  W-RPT-H-DATE-OUT    PIC X(10).
022700     05  FILLER              PIC X(62)       VALUE SPACES.
022800
022900 01  W-RPT-DETAIL.
023000     05  FILLER              PIC X(02)       VALUE SPACES.
023100     05  W-RPT-D-TXN-ID      PIC X(20).
023200     05  FILLER              PIC X(02)       VALUE SPACES.
023300     05  W-RPT-D-USER-ID     PIC X(10).
023400     05  FILLER              PIC X(02)       VALUE SPACES.
023500     05  W-RPT-D-AMOUNT      PIC ZZ,ZZZ,ZZ9.99.
023600     05  FILLER              PIC X(02)       VALUE SPACES.
023700     05  W-RPT-D-CONFIDENCE  PIC 9.999.
023800     05  FILLER              PIC X(02)       VALUE SPACES.
023900     05  W-RPT-D-RISK-SCORE  PIC 9.999.
024000     05  FILLER              PIC X(02)       VALUE SPACES.
024100     05  W-RPT-D-ACTION      PIC X(07).
024200     05  FILLER              PIC X(02)       VALUE SPACES.
024300     05  W-RPT-D-RISK-LEVEL  PIC X(10).
024400     05  FILLER              PIC X(48)       VALUE SPACES.
024500
024600 01  W-RPT-TOTALS-1.
024700     05  FILLER              PIC X(02)       VALUE SPACES.
024800     05  FILLER              PIC X(20)       VALUE
024900         'RECORDS READ'.
025000     05  W-RPT-T-READ        PIC ZZZ,ZZ9.
025100     05  FILLER              PIC X(03)       VALUE SPACES.
025200     05  FILLER              PIC X(20)       VALUE
025300         'RECORDS REJECTED'.
025400     05  W-RPT-T-REJECTED    PIC ZZZ,ZZ9.
025500     05  FILLER              PIC X(03)       VALUE SPACES.
025600     05  FILLER              PIC X(20)       VALUE
025700         'RECORDS APPROVED'.
025800     05  W-RPT-T-APPROVED    PIC ZZZ,ZZ9.
025900     05  FILLER              PIC X(43)       VALUE SPACES.
026000
026100 01  W-RPT-TOTALS-2.
026200     05  FILLER              PIC X(02)       VALUE SPACES.
026300     05  FILLER              PIC X(20)       VALUE
026400         'RECORDS FLAGGED'.
026500     05  W-RPT-T-FLAGGED     PIC ZZZ,ZZ9.
026600     05  FILLER              PIC X(03)       VALUE SPACES.
026700     05  FILLER              PIC X(20)       VALUE
026800         'RECORDS BLOCKED'.
026900     05  W-RPT-T-BLOCKED     PIC ZZZ,ZZ9.
027000     05  FILLER              PIC X(73)       VALUE SPACES.
027100
027200 01  W-RPT-TOTALS-3.
027300     05  FILLER              PIC X(02)       VALUE SPACES.
027400     05  FILLER              PIC X(20)       VALUE
027500         'AMOUNT PROCESSED'.
027600     05  W-RPT-T-AMT-PROC    PIC ZZ,ZZZ,ZZ9.99.
027700     05  FILLER              PIC X(03)       VALUE SPACES.
027800     05  FILLER              PIC X(20)       VALUE
027900         'AMOUNT BLOCKED'.
028000     05  W-RPT-T-AMT-BLKD    PIC ZZ,ZZZ,ZZ9.99.
028100     05  FILLER              PIC X(03)       VALUE SPACES.
028200     05  FILLER              PIC X(12)       VALUE
028300         'FRAUD RATE:'.
028400     05  W-RPT-T-FRAUD-RATE  PIC ZZ9.99.
028500     05  FILLER              PIC X(01)       VALUE '%'.
028600     05  FILLER              PIC X(39)       VALUE SPACES.
028700/
028800 PROCEDURE DIVISION.
028900*===================
029000
029100 MAIN.
029200*-----
029300
029400     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
029500
029600     PERFORM SUB-9100-READ-TRANS THRU SUB-9100-EXIT
029700
029800     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
029900         UNTIL TRANS-EOF
030000
030100     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
030200     .
030300 MAIN-EXIT.
030400     STOP RUN.
030500/
030600 SUB-1000-START-UP.
030700*------------------
030800
030900     MOVE FUNCTION WHEN-COMPILED
031000                             TO W-COMPILED-DATE
031100
031200     DISPLAY 'FRDBATCH compiled on '
031300         W-COMPILED-DATE-YYYY '/'
031400         W-COMPILED-DATE-MM   '/'
031500         W-COMPILED-DATE-DD   ' at '
031600         W-COMPILED-TIME-HH   ':'
031700         W-COMPILED-TIME-MM   ':'
031800         W-COMPILED-TIME-SS
031900
032000     OPEN INPUT  TRANS-FILE
032100                 HIST-FILE
032200          OUTPUT RSLT-FILE
032300                 FRDRPT-FILE
032400
032500     PERFORM SUB-1100-LOAD-HISTORY THRU SUB-1100-EXIT
032600     .
032700 SUB-1000-EXIT.
032800     EXIT.
032900/
033000 SUB-1100-LOAD-HISTORY.
033100*----------------------
033200
033300     MOVE 0                  TO WS-HIST-CNT
033400
033500     PERFORM SUB-1150-READ-HIST THRU SUB-1150-EXIT
033600
033700     PERFORM SUB-1160-STORE-HIST THRU SUB-1160-EXIT
033800         UNTIL HIST-EOF
033900
034000     DISPLAY 'FRDBATCH history rows loaded: ' WS-HIST-CNT
034100     .
034200 SUB-1100-EXIT.
034300     EXIT.
034400/
034500 SUB-1150-READ-HIST.
034600*-------------------
034700
034800     READ HIST-FILE
034900         AT END
035000             SET  HIST-EOF   TO TRUE
035100     END-READ
035200     .
035300 SUB-1150-EXIT.
035400     EXIT.
035500/
035600 SUB-1160-STORE-HIST.
035700*--------------------
035800
035900     ADD  1                  TO WS-HIST-CNT
036000     SET  WS-HT-DX           TO WS-HIST-CNT
036100
036200     MOVE HST-USER-ID        TO WS-HT-USER-ID(WS-HT-DX)
036300     MOVE HST-AMOUNT         TO WS-HT-AMOUNT(WS-HT-DX)
036400     MOVE HST-COUNTRY        TO WS-HT-COUNTRY(WS-HT-DX)
036500     MOVE HST-CITY           TO WS-HT-CITY(WS-HT-DX)
036600     MOVE HST-HOUR           TO WS-HT-HOUR(WS-HT-DX)
036700     MOVE HST-AGE-DAYS       TO WS-HT-AGE-DAYS(WS-HT-DX)
036800     MOVE HST-AGE-HOURS      TO WS-HT-AGE-HOURS(WS-HT-DX)
036900
037000     PERFORM SUB-1150-READ-HIST THRU SUB-1150-EXIT
037100     .
037200 SUB-1160-EXIT.
037300     EXIT.
037400/
037500 SUB-2000-PROCESS.
037600*-----------------
037700
037800     MOVE 0                  TO RS-ERROR-COUNT
037900     PERFORM SUB-2100-VALIDATE-TRANS THRU SUB-2100-EXIT
038000
038100     MOVE TXN-ID             TO RS-TXN-ID
038200     MOVE TXN-USER-ID        TO RS-USER-ID
038300     MOVE TXN-AMOUNT         TO RS-AMOUNT
038400     MOVE SPACES             TO RS-FLAGS
038500     MOVE 0                  TO RS-FLAG-COUNT
038600     MOVE 0                  TO RS-CONFIDENCE  RS-RISK-SCORE
038700     MOVE SPACES             TO RS-ACTION      RS-RISK-LEVEL
038800
038900     IF      RS-ERROR-COUNT > 0
039000         ADD  1              TO W-REC-REJECTED
039100     ELSE
039200         PERFORM SUB-2200-COLLECT-USER-HIST THRU SUB-2200-EXIT
039300         PERFORM SUB-2300-CALL-FRDDET       THRU SUB-2300-EXIT
039400         PERFORM SUB-2400-CALL-RSKANL       THRU SUB-2400-EXIT
039500         PERFORM SUB-2500-CLASSIFY-RISK     THRU SUB-2500-EXIT
039600         PERFORM SUB-2550-LOG-DISTANCE      THRU SUB-2550-EXIT
039700         PERFORM SUB-2600-ACCUM-TOTALS      THRU SUB-2600-EXIT
039800     END-IF
039900
040000     PERFORM SUB-9200-WRITE-RSLT THRU SUB-9200-EXIT
040100
040200     IF      RS-ACTION = 'FLAG'
040300     OR      RS-ACTION = 'BLOCK'
040400         PERFORM SUB-2700-WRITE-DETAIL-LINE THRU SUB-2700-EXIT
040500     END-IF
040600     .
040700 SUB-2000-READ.
040800
040900     PERFORM SUB-9100-READ-TRANS THRU SUB-9100-EXIT
041000     .
041100 SUB-2000-EXIT.
041200     EXIT.
041300/
041400 SUB-2100-VALIDATE-TRANS.
041500*------------------------
041600
041700     IF      TXN-ID = SPACES
041800         ADD  1              TO RS-ERROR-COUNT
041900     END-IF
042000
042100     IF      TXN-USER-ID = SPACES
042200         ADD  1              TO RS-ERROR-COUNT
042300     END-IF
042400
042500     IF      TXN-AMOUNT NOT > 0
042600         ADD  1              TO RS-ERROR-COUNT
042700     END-IF
042800
042900     IF      TXN-MERCHANT = SPACES
043000         ADD  1              TO RS-ERROR-COUNT
043100     END-IF
043200
043300     IF      TXN-PAY-METHOD = SPACES
043400         ADD  1              TO RS-ERROR-COUNT
043500     END-IF
043600
043700     IF      TXN-LAT < -90
043800     OR      TXN-LAT > 90
043900         ADD  1              TO RS-ERROR-COUNT
044000     END-IF
044100
044200     IF      TXN-LNG < -180
044300     OR      TXN-LNG > 180
044400         ADD  1              TO RS-ERROR-COUNT
044500     END-IF
044600     .
044700 SUB-2100-EXIT.
044800     EXIT.
044900/
045000 SUB-2200-COLLECT-USER-HIST.
045100*---------------------------
045200*    Pulls the contiguous block of WS-HIST-TABLE rows belonging
045300*    to TXN-USER-ID into FR-USER-HIST-AREA.  WS-HIST-TABLE is
045400*    kept sorted ascending on WS-HT-USER-ID, so once SEARCH ALL
045500*    lands on any one matching row the rest of that account's
045600*    rows are its immediate neighbours.
045700
045800     MOVE 0                  TO FR-USER-HIST-CNT
045900
046000     IF      TXN-USER-ID NOT = SPACES
046100     AND     WS-HIST-CNT > 0
046200         SEARCH ALL WS-HIST-ENTRY
046300             AT END
046400                 CONTINUE
046500             WHEN WS-HT-USER-ID(WS-HT-DX) = TXN-USER-ID
046600                 PERFORM SUB-2210-COLLECT-OUTWARD THRU
046700                         SUB-2210-EXIT
046800         END-SEARCH
046900     END-IF
047000     .
047100 SUB-2200-EXIT.
047200     EXIT.
047300/
047400 SUB-2210-COLLECT-OUTWARD.
047500*-------------------------
047600
047700     MOVE WS-HT-DX            TO W-BLOCK-START-DX
047800     SET  BLOCK-NOT-DONE      TO TRUE
047900     PERFORM SUB-2220-FIND-BLOCK-START THRU SUB-2220-EXIT
048000         UNTIL BLOCK-DONE
048100
048200     MOVE W-BLOCK-START-DX    TO W-SCAN-DX
048300     SET  BLOCK-NOT-DONE      TO TRUE
048400     PERFORM SUB-2230-COLLECT-ROW THRU SUB-2230-EXIT
048500         UNTIL BLOCK-DONE
048600     .
048700 SUB-2210-EXIT.
048800     EXIT.
048900/
049000 SUB-2220-FIND-BLOCK-START.
049100*--------------------------
049200*    Walks backward through WS-HIST-TABLE from the row SEARCH
049300*    ALL happened to land on, one row at a time, while the
049400*    preceding row still carries the same user id.
049500
049600     IF      W-BLOCK-START-DX = 1
049700         SET  BLOCK-DONE      TO TRUE
049800     ELSE
049900         IF      WS-HT-USER-ID(W-BLOCK-START-DX - 1) = TXN-USER-ID
050000             SUBTRACT 1       FROM W-BLOCK-START-DX
050100         ELSE
050200             SET  BLOCK-DONE  TO TRUE
050300         END-IF
050400     END-IF
050500     .
050600 SUB-2220-EXIT.
050700     EXIT.
050800/
050900 SUB-2230-COLLECT-ROW.
051000*---------------------
051100*    Copies the row at W-SCAN-DX into FR-USER-HIST-AREA and
051200*    advances, stopping at the end of the account's block, the
051300*    end of WS-HIST-TABLE, or the FR-USER-HIST-AREA 500-row cap -
051400*    whichever comes first (see the 1992-05-29 change log entry).
051500
051600     ADD  1                  TO FR-USER-HIST-CNT
051700     SET  FR-UH-DX           TO FR-USER-HIST-CNT
051800
051900     MOVE WS-HT-AMOUNT(W-SCAN-DX)
052000                             TO FR-UH-AMOUNT(FR-UH-DX)
052100     MOVE WS-HT-COUNTRY(W-SCAN-DX)
052200                             TO FR-UH-COUNTRY(FR-UH-DX)
052300     MOVE WS-HT-CITY(W-SCAN-DX)
052400                             TO FR-UH-CITY(FR-UH-DX)
052500     MOVE WS-HT-HOUR(W-SCAN-DX)
052600                             TO FR-UH-HOUR(FR-UH-DX)
052700     MOVE WS-HT-AGE-DAYS(W-SCAN-DX)
052800                             TO FR-UH-AGE-DAYS(FR-UH-DX)
052900     MOVE WS-HT-AGE-HOURS(W-SCAN-DX)
053000                             TO FR-UH-AGE-HOURS(FR-UH-DX)
053100
053200     IF      W-SCAN-DX NOT < WS-HIST-CNT
053300         SET  BLOCK-DONE      TO TRUE
053400     ELSE
053500         IF      FR-USER-HIST-CNT NOT < 500
053600             SET  BLOCK-DONE  TO TRUE
053700         ELSE
053800             IF   WS-HT-USER-ID(W-SCAN-DX + 1) = TXN-USER-ID
053900                 ADD  1       TO W-SCAN-DX
054000             ELSE
054100                 SET  BLOCK-DONE TO TRUE
054200             END-IF
054300         END-IF
054400     END-IF
054500     .
054600 SUB-2230-EXIT.
054700     EXIT.
054800/
054900 SUB-2300-CALL-FRDDET.
055000*---------------------
055100
055200     MOVE TXN-USER-ID        TO FD-TXN-USER-ID
055300     MOVE TXN-AMOUNT         TO FD-TXN-AMOUNT
055400     MOVE TXN-MERCHANT       TO FD-TXN-MERCHANT
055500     MOVE TXN-COUNTRY        TO FD-TXN-COUNTRY
055600     MOVE TXN-CITY           TO FD-TXN-CITY
055700     MOVE TXN-HOUR           TO FD-TXN-HOUR
055800     MOVE FR-USER-HIST-AREA  TO FD-USER-HIST-AREA
055900
056000     CALL W-FRDDET-PROG      USING W-FRDDET-PARAMETER
056100
056200     MOVE FD-CONFIDENCE      TO RS-CONFIDENCE
056300     MOVE FD-ACTION          TO RS-ACTION
056400     MOVE FD-FLAG-CNT        TO RS-FLAG-COUNT
056500
056600     PERFORM SUB-2310-MOVE-FLAG THRU SUB-2310-EXIT
056700         VARYING W-FLAG-DX FROM 1 BY 1
056800           UNTIL W-FLAG-DX > FD-FLAG-CNT
056900     .
057000 SUB-2300-EXIT.
057100     EXIT.
057200/
057300 SUB-2310-MOVE-FLAG.
057400*-------------------
057500
057600     MOVE FD-FLAG-TEXT(W-FLAG-DX)
057700                             TO RS-FLAG-SLOT(W-FLAG-DX)
057800     .
057900 SUB-2310-EXIT.
058000     EXIT.
058100/
058200 SUB-2400-CALL-RSKANL.
058300*---------------------
058400
058500     MOVE TXN-USER-ID        TO RK-TXN-USER-ID
058600     MOVE TXN-AMOUNT         TO RK-TXN-AMOUNT
058700     MOVE TXN-COUNTRY        TO RK-TXN-COUNTRY
058800     MOVE TXN-HOUR           TO RK-TXN-HOUR
058900     MOVE TXN-PAY-METHOD     TO RK-TXN-PAY-METHOD
059000     MOVE FR-USER-HIST-AREA  TO RK-USER-HIST-AREA
059100
059200     CALL W-RSKANL-PROG      USING W-RSKANL-PARAMETER
059300
059400     MOVE RK-RISK-SCORE      TO RS-RISK-SCORE
059500     .
059600 SUB-2400-EXIT.
059700     EXIT.
059800/
059900 SUB-2500-CLASSIFY-RISK.
060000*-----------------------
060100*    Risk level is driven off whichever of the two independent
060200*    scores - FRDDET's confidence or RSKANL's risk score - came
060300*    back higher; HIGH-RISK-TXN is a separate flag the Risk
060400*    Committee asked be carried for their own quarterly sampling,
060500*    not tied to the FLAG/BLOCK action (that stays confidence-
060600*    only, per SUB-2700 in FRDDET).
060700
060800     IF      RS-CONFIDENCE NOT < RS-RISK-SCORE
060900         MOVE RS-CONFIDENCE   TO W-MAX-RISK
061000     ELSE
061100         MOVE RS-RISK-SCORE   TO W-MAX-RISK
061200     END-IF
061300
061400     EVALUATE TRUE
061500       WHEN    W-MAX-RISK >= 0.8
061600         MOVE 'CRITICAL'      TO RS-RISK-LEVEL
061700       WHEN    W-MAX-RISK >= 0.6
061800         MOVE 'HIGH'          TO RS-RISK-LEVEL
061900       WHEN    W-MAX-RISK >= 0.4
062000         MOVE 'MEDIUM'        TO RS-RISK-LEVEL
062100       WHEN    W-MAX-RISK >= 0.2
062200         MOVE 'LOW-MED'       TO RS-RISK-LEVEL
062300       WHEN OTHER
062400         MOVE 'LOW'           TO RS-RISK-LEVEL
062500     END-EVALUATE
062600
062700     IF      RS-CONFIDENCE >= 0.7
062800     OR      RS-RISK-SCORE >= 0.7
062900         SET  HIGH-RISK-TXN   TO TRUE
063000     ELSE
063100         SET  NOT-HIGH-RISK-TXN
063200                             TO TRUE
063300     END-IF
063400
063500D    DISPLAY 'FRDBATCH risk level/high-risk: '
063600D            RS-RISK-LEVEL ' ' W-HIGH-RISK-SW
063700D            ' (' W-MAX-RISK-WHOLE '.' W-MAX-RISK-THOU ')'
063800     .
063900 SUB-2500-EXIT.
064000     EXIT.
064100/
064200 SUB-2550-LOG-DISTANCE.
064300*----------------------
064400*    Diagnostic only - logs the distance between this
064500*    transaction and the one immediately before it on the input
064600*    file.  HISTORY carries no coordinates of its own, so this is
064700*    not an account-to-account comparison and scores nothing.
064800
064900     IF      W-HAVE-PREV-TXN
065000         MOVE W-PREV-LAT      TO GD-LAT-1
065100         MOVE W-PREV-LNG      TO GD-LNG-1
065200         MOVE TXN-LAT         TO GD-LAT-2
065300         MOVE TXN-LNG         TO GD-LNG-2
065400
065500         CALL W-FRDGEOD-PROG  USING W-FRDGEOD-PARAMETER
065600
065700D        DISPLAY 'FRDBATCH distance from prior txn (km): '
065800D                GD-DISTANCE-KM
065900     END-IF
066000
066100     MOVE TXN-LAT             TO W-PREV-LAT
066200     MOVE TXN-LNG             TO W-PREV-LNG
066300     SET  W-HAVE-PREV-TXN     TO TRUE
066400     .
066500 SUB-2550-EXIT.
066600     EXIT.
066700/
066800 SUB-2600-ACCUM-TOTALS.
066900*----------------------
067000
067100     ADD  TXN-AMOUNT          TO W-AMT-PROCESSED
067200
067300     EVALUATE RS-ACTION
067400       WHEN    'BLOCK'
067500         ADD  1              TO W-REC-BLOCKED
067600         ADD  TXN-AMOUNT     TO W-AMT-BLOCKED
067700       WHEN    'FLAG'
067800         ADD  1              TO W-REC-FLAGGED
067900       WHEN OTHER
068000         ADD  1              TO W-REC-APPROVED
068100     END-EVALUATE
068200     .
068300 SUB-2600-EXIT.
068400     EXIT.
068500/
068600 SUB-2700-WRITE-DETAIL-LINE.
068700*---------------------------
068800
068900     MOVE SPACES              TO W-RPT-DETAIL
069000     MOVE RS-TXN-ID           TO W-RPT-D-TXN-ID
069100     MOVE RS-USER-ID          TO W-RPT-D-USER-ID
069200     MOVE RS-AMOUNT           TO W-RPT-D-AMOUNT
069300     MOVE RS-CONFIDENCE       TO W-RPT-D-CONFIDENCE
069400     MOVE RS-RISK-SCORE       TO W-RPT-D-RISK-SCORE
069500     MOVE RS-ACTION           TO W-RPT-D-ACTION
069600     MOVE RS-RISK-LEVEL       TO W-RPT-D-RISK-LEVEL
069700
069800     WRITE FRDRPT-REC FROM W-RPT-DETAIL
069900     .
070000 SUB-2700-EXIT.
070100     EXIT.
070200/
070300 SUB-3000-SHUT-DOWN.
070400*-------------------
070500
070600     PERFORM SUB-3100-WRITE-HEADING THRU SUB-3100-EXIT
070700     PERFORM SUB-3200-WRITE-TOTALS  THRU SUB-3200-EXIT
070800
070900     CLOSE TRANS-FILE
071000           HIST-FILE
071100           RSLT-FILE
071200           FRDRPT-FILE
071300
071400     DISPLAY 'FRDBATCH completed - records read: ' W-REC-READ
071500     .
071600 SUB-3000-EXIT.
071700     EXIT.
071800/
071900 SUB-3100-WRITE-HEADING.
072000*-----------------------
072100
072200     ACCEPT W-RUN-DATE        FROM DATE YYYYMMDD
072300
072400     MOVE SPACES              TO W-RPT-HEADING
072500     STRING W-RUN-MM '/' W-RUN-DD '/' W-RUN-CC W-RUN-YY
072600         DELIMITED SIZE       INTO W-RPT-H-DATE-OUT
072700
072800     WRITE FRDRPT-REC FROM W-RPT-HEADING
072900     .
073000 SUB-3100-EXIT.
073100     EXIT.
073200/
073300 SUB-3200-WRITE-TOTALS.
073400*----------------------
073500
073600     COMPUTE W-TOTAL-SCORED   = W-REC-READ - W-REC-REJECTED
073700
073800     IF      W-TOTAL-SCORED > 0
073900         COMPUTE W-FRAUD-RATE ROUNDED
074000             = (W-REC-FLAGGED + W-REC-BLOCKED)
074100                 / W-TOTAL-SCORED * 100
074200     ELSE
074300         MOVE 0               TO W-FRAUD-RATE
074400     END-IF
074500
074600     MOVE SPACES              TO W-RPT-TOTALS-1
074700     MOVE W-REC-READ          TO W-RPT-T-READ
074800     MOVE W-REC-REJECTED      TO W-RPT-T-REJECTED
074900     MOVE W-REC-APPROVED      TO W-RPT-T-APPROVED
075000     WRITE FRDRPT-REC FROM W-RPT-TOTALS-1
075100
075200     MOVE SPACES              TO W-RPT-TOTALS-2
075300     MOVE W-REC-FLAGGED       TO W-RPT-T-FLAGGED
075400     MOVE W-REC-BLOCKED       TO W-RPT-T-BLOCKED
075500     WRITE FRDRPT-REC FROM W-RPT-TOTALS-2
075600
075700     MOVE SPACES              TO W-RPT-TOTALS-3
075800     MOVE W-AMT-PROCESSED     TO W-RPT-T-AMT-PROC
075900     MOVE W-AMT-BLOCKED       TO W-RPT-T-AMT-BLKD
076000     MOVE W-FRAUD-RATE        TO W-RPT-T-FRAUD-RATE
076100     WRITE FRDRPT-REC FROM W-RPT-TOTALS-3
076200
076300D    DISPLAY 'FRDBATCH amt processed/blocked: '
076400D            W-AMT-PROCESSED-WHOLE '.' W-AMT-PROCESSED-CENTS
076500D            ' / '
076600D            W-AMT-BLOCKED-WHOLE '.' W-AMT-BLOCKED-CENTS
076700     .
076800 SUB-3200-EXIT.
076900     EXIT.
077000/
077100 SUB-9100-READ-TRANS.
077200*--------------------
077300
077400     READ TRANS-FILE
077500         AT END
077600             SET  TRANS-EOF   TO TRUE
077700         NOT AT END
077800             ADD  1           TO W-REC-READ
077900     END-READ
078000     .
078100 SUB-9100-EXIT.
078200     EXIT.
078300/
078400 SUB-9200-WRITE-RSLT.
078500*--------------------
078600
078700     WRITE RSLT-REC
078800     .
078900 SUB-9200-EXIT.
079000     EXIT.
