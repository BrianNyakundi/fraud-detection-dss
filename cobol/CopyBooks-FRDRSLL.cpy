000100*========================== FRDSYS ===============================*
000200* FRDRSLL - RESULTS file record body.
000300*
000400* One RSLT-REC written per TRANS-REC read, whether or not the
000500* transaction passed validation.  Wrapped as "01 RSLT-REC."
000600* under FD RSLT-FILE in FRDBATCH.
000700*
000800* Date        Programmer      Description
000900* ----        ----------      -----------
001000* 1989-04-04  R HUTCHENS      First release.
001100*==================================================================*
001200
001300     05  RS-TXN-ID           PIC X(20).
001400     05  RS-USER-ID          PIC X(10).
001500     05  RS-AMOUNT           PIC S9(7)V99.
001600     05  RS-CONFIDENCE       PIC 9V999.
001700     05  RS-RISK-SCORE       PIC 9V999.
001800     05  RS-ACTION           PIC X(07).
001900     05  RS-RISK-LEVEL       PIC X(10).
002000     05  RS-FLAG-COUNT       PIC 9(02).
002100     05  RS-FLAGS.
002200         10  RS-FLAG-SLOT    PIC X(20)   OCCURS 5.
002300     05  RS-ERROR-COUNT      PIC 9(02).
002400     05  FILLER              PIC X(12).
