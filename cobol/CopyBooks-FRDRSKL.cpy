000100*========================== FRDSYS ===============================*
000200* FRDRSKL - LINKAGE parameter body for CALL 'RSKANL'.
000300*
000400* FRDBATCH moves the current transaction's fields and its
000500* collected FR-USER-HIST-AREA subset in; RSKANL returns the five
000600* weighted components and the combined weighted risk score.
000700*
000800* Date        Programmer      Description
000900* ----        ----------      -----------
001000* 1989-04-05  R HUTCHENS      First release.
001100*==================================================================*
001200
001300     05  RK-TXN-USER-ID      PIC X(10).
001400     05  RK-TXN-AMOUNT       PIC S9(7)V99.
001500     05  RK-TXN-COUNTRY      PIC X(15).
001600     05  RK-TXN-HOUR         PIC 9(02).
001700     05  RK-TXN-PAY-METHOD   PIC X(15).
001800     05  RK-USER-HIST-AREA.
001900         COPY FRDUHST
002000             REPLACING ==FR-USER-HIST-CNT==  BY ==RK-USER-HIST-CNT==
002100                       ==FR-USER-HIST-OCCS== BY ==RK-USER-HIST-OCCS==
002200                       ==FR-UH-DX==          BY ==RK-UH-DX==
002300                       ==FR-UH-AMOUNT==      BY ==RK-UH-AMOUNT==
002400                       ==FR-UH-COUNTRY==     BY ==RK-UH-COUNTRY==
002500                       ==FR-UH-CITY==        BY ==RK-UH-CITY==
002600                       ==FR-UH-HOUR==        BY ==RK-UH-HOUR==
002700                       ==FR-UH-AGE-DAYS==    BY ==RK-UH-AGE-DAYS==
002800                       ==FR-UH-AGE-HOURS==   BY ==RK-UH-AGE-HOURS==.
002900     05  RK-COMP-V           PIC 9V999.
003000     05  RK-COMP-G           PIC 9V999.
003100     05  RK-COMP-A           PIC 9V999.
003200     05  RK-COMP-T           PIC 9V999.
003300     05  RK-COMP-D           PIC 9V999.
003400     05  RK-RISK-SCORE       PIC 9V999.
