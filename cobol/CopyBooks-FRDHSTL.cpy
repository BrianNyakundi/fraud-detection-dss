000100*========================== FRDSYS ===============================*
000200* FRDHSTL - HISTORY file record body.
000300*
000400* One HST-REC per prior transaction on file for an account
000500* holder.  The extract that feeds HISTORY sorts ascending on
000600* HST-USER-ID and carries the age of each row, in whole days and
000700* whole hours, relative to the run timestamp rather than a raw
000800* date/time - the scoring rules key off of relative windows
000900* ("last hour", "24 hours", "30/60/90 days") and there is no
001000* keyed access to a master file to look the dates up again
001100* midway through the run.  Wrapped as "01 HIST-REC." under FD
001200* HIST-FILE in FRDBATCH.
001300*
001400* Date        Programmer      Description
001500* ----        ----------      -----------
001600* 1989-04-02  R HUTCHENS      First release.
001700*==================================================================*
001800
001900     05  HST-USER-ID         PIC X(10).
002000     05  HST-AMOUNT          PIC S9(7)V99.
002100     05  HST-COUNTRY         PIC X(15).
002200     05  HST-CITY            PIC X(15).
002300     05  HST-HOUR            PIC 9(02).
002400     05  HST-AGE-DAYS        PIC 9(03).
002500     05  HST-AGE-HOURS       PIC 9(05).
002600     05  FILLER              PIC X(18).
