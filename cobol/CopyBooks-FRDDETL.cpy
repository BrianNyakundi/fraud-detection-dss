000100*========================== FRDSYS ===============================*
000200* FRDDETL - LINKAGE parameter body for CALL 'FRDDET'.
000300*
000400* FRDBATCH moves the current transaction's fields and its
000500* collected FR-USER-HIST-AREA subset in; FRDDET returns the five
000600* rule risks, the flag texts it raised, the confidence score and
000700* the recommended action.
000800*
000900* Date        Programmer      Description
001000* ----        ----------      -----------
001100* 1989-04-05  R HUTCHENS      First release.
001200*==================================================================*
001300
001400     05  FD-TXN-USER-ID      PIC X(10).
001500     05  FD-TXN-AMOUNT       PIC S9(7)V99.
001600     05  FD-TXN-MERCHANT     PIC X(20).
001700     05  FD-TXN-COUNTRY      PIC X(15).
001800     05  FD-TXN-CITY         PIC X(15).
001900     05  FD-TXN-HOUR         PIC 9(02).
002000     05  FD-USER-HIST-AREA.
002100         COPY FRDUHST
002200             REPLACING ==FR-USER-HIST-CNT==  BY ==FD-USER-HIST-CNT==
002300                       ==FR-USER-HIST-OCCS== BY ==FD-USER-HIST-OCCS==
002400                       ==FR-UH-DX==          BY ==FD-UH-DX==
002500                       ==FR-UH-AMOUNT==      BY ==FD-UH-AMOUNT==
002600                       ==FR-UH-COUNTRY==     BY ==FD-UH-COUNTRY==
002700                       ==FR-UH-CITY==        BY ==FD-UH-CITY==
002800                       ==FR-UH-HOUR==        BY ==FD-UH-HOUR==
002900                       ==FR-UH-AGE-DAYS==    BY ==FD-UH-AGE-DAYS==
003000                       ==FR-UH-AGE-HOURS==   BY ==FD-UH-AGE-HOURS==.
003100     05  FD-RISK-R1          PIC 9V999.
003200     05  FD-RISK-R2          PIC 9V999.
003300     05  FD-RISK-R3          PIC 9V999.
003400     05  FD-RISK-R4          PIC 9V999.
003500     05  FD-RISK-R5          PIC 9V999.
003600     05  FD-CONFIDENCE       PIC 9V999.
003700     05  FD-ACTION           PIC X(07).
003800     05  FD-FLAG-CNT         PIC 9(02).
003900     05  FD-FLAG-OCCS.
004000         10  FD-FLAG-TEXT    PIC X(20)   OCCURS 5.
