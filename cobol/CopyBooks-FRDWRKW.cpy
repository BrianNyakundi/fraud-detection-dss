000100*========================== FRDSYS ===============================*
000200* FRDWRKW - generic program work area.
000300*
000400* Used by every FRDSYS program's SUB-1000-START-UP paragraph to
000500* skip re-initialisation on a second CALL within the same run
000600* unit, and to break FUNCTION WHEN-COMPILED down for the
000700* "compiled on" banner DISPLAY.
000800*
000900* Date        Programmer      Description
001000* ----        ----------      -----------
001100* 1989-04-11  R HUTCHENS      First release, split out of the
001200*                             old FRDBATCH working storage so
001300*                             FRDDET/RSKANL could share it.
001400*==================================================================*
001500
001600 01  FILLER                  PIC X(01)       VALUE 'Y'.
001700     88  W-FIRST-CALL                        VALUE 'Y'.
001800     88  W-NOT-FIRST-CALL                    VALUE 'N'.
001900
002000 01  W-COMPILED-DATE.
002100     05  W-COMPILED-DATE-YYYY
002200                             PIC X(04).
002300     05  W-COMPILED-DATE-MM  PIC X(02).
002400     05  W-COMPILED-DATE-DD  PIC X(02).
002500     05  W-COMPILED-TIME-HH  PIC X(02).
002600     05  W-COMPILED-TIME-MM  PIC X(02).
002700     05  W-COMPILED-TIME-SS  PIC X(02).
002800     05  FILLER              PIC X(07).
